000100*===============================================================*
000200* PROGRAM NAME:    TBLCLN
000300* ORIGINAL AUTHOR: R HUYNH
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/87 R HUYNH         CREATED FOR DATA-QUALITY BATCH REWRITE
000900*                          REQUEST DQ-1140.  DRIVER SIDE OF THE   DQ-1140 
001000*                          OLD SPREADSHEET-UPLOAD SCREEN - READS  DQ-1140 
001100*                          THE OPTIONS CARD AND THE RAW TABLE,    DQ-1140 
001200*                          CALLS TBLCLR, WRITES CLEANED TABLE     DQ-1140 
001300*                          AND REPORT.                            DQ-1140 
001400* 03/18/87 R HUYNH         FIXED HEADER ROW BEING RECOUNTED AS A  DQ-1140 
001500*                          DATA ROW WHEN THE RAW FILE HAD A       DQ-1140 
001600*                          TRAILING BLANK LINE.  DQ-1145.         DQ-1145 
001700* 03/26/87 T OKONKWO       ADDED THE 1000-ROW CAPACITY CHECK AND  DQ-1145 
001800*                          THE ABEND MESSAGE ON OVERFLOW.         DQ-1145 
001900*                          DQ-1150.                               DQ-1150 
002000* 04/09/87 T OKONKWO       WIRED UP THE OUTLIER REPORT LINES      DQ-1150 
002100*                          ONCE TBLCLR STARTED FILLING THEM IN.   DQ-1150 
002200*                          DQ-1162.                               DQ-1162 
002300* 12/29/98 T OKONKWO       Y2K-STYLE 4-DIGIT YEAR WINDOW REVIEW - DQ-1162 
002400*                          NO CHANGE REQUIRED IN THIS MEMBER.     DQ-1162 
002500*                          DQ-1201.                               DQ-1201 
002600* 11/14/06 P VANCE         CHANGED RAW-DATA-FILE AND CLEANED-     DQ-1201
002700*                          DATA-FILE TO LINE SEQUENTIAL SO THE    DQ-1201
002800*                          OPEN-SYSTEMS EXTRACT JOB COULD READ    DQ-1201
002900*                          THEM DIRECTLY.  DQ-2077.               DQ-2077
002950* 08/26/24 R HUYNH         OUTLIER LINE NOW PRINTS FOR EVERY      DQ-2077
002960*                          COLUMN THE CLEANER ACTUALLY CHECKED,   DQ-1241
002970*                          NOT JUST THE ONES WITH OUTLIERS - GATE DQ-1241
002980*                          CHANGED FROM THE HAS-OUTLIER FLAG TO   DQ-1241
002990*                          THE NEW WAS-EVALUATED FLAG TBLCLR NOW  DQ-1241
002995*                          SETS.  DQ-1241.                        DQ-1241
003000*===============================================================*
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.  TBLCLN.
003300 AUTHOR.        R HUYNH.
003400 INSTALLATION.  DATA QUALITY DEVELOPMENT CENTER.
003500 DATE-WRITTEN.  03/11/87.
003600 DATE-COMPILED.
003700 SECURITY.      NON-CONFIDENTIAL.
003800*===============================================================*
003900 ENVIRONMENT DIVISION.
004000*---------------------------------------------------------------*
004100 CONFIGURATION SECTION.
004200*---------------------------------------------------------------*
004300 SOURCE-COMPUTER. IBM-3081.
004400 OBJECT-COMPUTER. IBM-3081.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS ALPHA-CHARS IS 'A' THRU 'Z'.
004900*---------------------------------------------------------------*
005000 INPUT-OUTPUT SECTION.
005100*---------------------------------------------------------------*
005200 FILE-CONTROL.
005300     SELECT OPTIONS-FILE ASSIGN TO OPTDD
005400       ORGANIZATION IS LINE SEQUENTIAL
005500       FILE STATUS IS OPTIONS-FILE-STATUS.
005600*
005700     SELECT RAW-DATA-FILE ASSIGN TO RAWDD
005800       ORGANIZATION IS LINE SEQUENTIAL
005900       FILE STATUS IS RAW-DATA-STATUS.
006000*
006100     SELECT CLEANED-DATA-FILE ASSIGN TO CLNDD
006200       ORGANIZATION IS LINE SEQUENTIAL
006300       FILE STATUS IS CLEANED-DATA-STATUS.
006400*
006500     SELECT REPORT-FILE ASSIGN TO RPTDD
006600       ORGANIZATION IS LINE SEQUENTIAL
006700       FILE STATUS IS REPORT-FILE-STATUS.
006800*===============================================================*
006900 DATA DIVISION.
007000*---------------------------------------------------------------*
007100 FILE SECTION.
007200*---------------------------------------------------------------*
007300 FD  OPTIONS-FILE
007400     LABEL RECORDS ARE STANDARD
007500     DATA RECORD IS OPT-RECORD.
007600     COPY TBLOPT.
007700*---------------------------------------------------------------*
007800 FD  RAW-DATA-FILE
007900     LABEL RECORDS ARE STANDARD
008000     DATA RECORD IS RAW-LINE.
008100 01  RAW-LINE                        PIC X(640).
008200*---------------------------------------------------------------*
008300 FD  CLEANED-DATA-FILE
008400     LABEL RECORDS ARE STANDARD
008500     DATA RECORD IS CLEANED-LINE.
008600 01  CLEANED-LINE                    PIC X(640).
008700*---------------------------------------------------------------*
008800 FD  REPORT-FILE
008900     LABEL RECORDS ARE STANDARD
009000     DATA RECORD IS REPORT-OUT-LINE.
009100 01  REPORT-OUT-LINE                 PIC X(80).
009200*===============================================================*
009300 WORKING-STORAGE SECTION.
009400*---------------------------------------------------------------*
009500*    SHARED ROW/COLUMN TABLE - PASSED TO TBLCLR BY REFERENCE     *
009600*---------------------------------------------------------------*
009700     COPY TBLTBL.
009800*---------------------------------------------------------------*
009900*    PRINT-LINE LAYOUTS FOR THE CLEANING REPORT                  *
010000*---------------------------------------------------------------*
010100     COPY TBLRPT.
010200*---------------------------------------------------------------*
010300 01  WS-FILE-STATUS-SWITCHES.
010400     05  OPTIONS-FILE-STATUS         PIC X(02).
010500         88  OPTIONS-FILE-OK               VALUE '00'.
010600     05  RAW-DATA-STATUS              PIC X(02).
010700         88  RAW-DATA-OK                   VALUE '00'.
010800         88  RAW-DATA-EOF                  VALUE '10'.
010900     05  CLEANED-DATA-STATUS          PIC X(02).
011000         88  CLEANED-DATA-OK               VALUE '00'.
011100     05  REPORT-FILE-STATUS           PIC X(02).
011200         88  REPORT-FILE-OK                VALUE '00'.
011300*---------------------------------------------------------------*
011400 01  WS-CONTROL-SWITCHES.
011500     05  WS-HEADER-READ-FLAG          PIC X(01) VALUE 'N'.
011600         88  WS-HEADER-ALREADY-READ         VALUE 'Y'.
011700     05  WS-TABLE-FULL-FLAG           PIC X(01) VALUE 'N'.
011800         88  WS-TABLE-IS-FULL               VALUE 'Y'.
011900*---------------------------------------------------------------*
012000 01  WS-HEADER-CELL-TABLE.
012100     05  WS-HDR-CELL OCCURS 20 TIMES INDEXED BY HDR-IDX
012200             PIC X(30).
012300*---------------------------------------------------------------*
012400 01  WS-DRIVER-SUBSCRIPTS.
012500     05  WS-COL-SUB                   PIC S9(03) COMP VALUE 0.
012600     05  WS-ROW-SUB                   PIC S9(07) COMP VALUE 0.
012700     05  WS-CELL-SUB                  PIC S9(03) COMP VALUE 0.
012800*---------------------------------------------------------------*
012900 01  WS-OUTPUT-LINE-WORK              PIC X(640).
013000 01  WS-OUTPUT-POSITION                PIC S9(03) COMP VALUE 0.
013100 01  WS-DRIVER-LIMITS.
013200     05  WS-MAX-ROWS-LIMIT             PIC 9(04) COMP VALUE 1000.
013300     05  WS-MAX-COLS-LIMIT             PIC 9(02) COMP VALUE 20.
013400 01  WS-CELL-WORK-AREA                 PIC X(30).
013500*===============================================================*
013600 PROCEDURE DIVISION.
013700*---------------------------------------------------------------*
013800 0000-MAIN-PARAGRAPH.
013900*---------------------------------------------------------------*
014000     PERFORM 1000-OPEN-FILES.
014100     PERFORM 2000-READ-OPTIONS.
014200     PERFORM 3000-READ-RAW-TABLE.
014300     PERFORM 4000-CALL-CLEANER.
014400     PERFORM 5000-WRITE-CLEANED-TABLE.
014500     PERFORM 6000-WRITE-REPORT.
014600     PERFORM 7000-CLOSE-FILES.
014700     GOBACK.
014800*---------------------------------------------------------------*
014900 1000-OPEN-FILES.
015000*---------------------------------------------------------------*
015100     OPEN INPUT  OPTIONS-FILE.
015200     OPEN INPUT  RAW-DATA-FILE.
015300     OPEN OUTPUT CLEANED-DATA-FILE.
015400     OPEN OUTPUT REPORT-FILE.
015500     IF NOT OPTIONS-FILE-OK
015600         DISPLAY 'TBLCLN - OPTIONS FILE OPEN FAILED, STATUS ',
015700             OPTIONS-FILE-STATUS.
015800     IF NOT RAW-DATA-OK
015900         DISPLAY 'TBLCLN - RAW DATA FILE OPEN FAILED, STATUS ',
016000             RAW-DATA-STATUS.
016100*---------------------------------------------------------------*
016200 2000-READ-OPTIONS.
016300*---------------------------------------------------------------*
016400*    ONE PARAMETER RECORD PER RUN - THE FD RECORD IS OPT-RECORD  *
016500*    ITSELF, SEE COPYLIB TBLOPT.                                 *
016600*---------------------------------------------------------------*
016700     READ OPTIONS-FILE
016800         AT END
016900             DISPLAY 'TBLCLN - OPTIONS FILE IS EMPTY'
017000         NOT AT END
017100             CONTINUE.
017200*---------------------------------------------------------------*
017300 3000-READ-RAW-TABLE.
017400*---------------------------------------------------------------*
017500     MOVE 0 TO WS-ROW-COUNT.
017600     MOVE 0 TO WS-COLUMN-COUNT.
017700     PERFORM 3100-READ-HEADER-ROW.
017800     PERFORM 3200-READ-DATA-ROWS
017900         UNTIL RAW-DATA-EOF OR WS-TABLE-IS-FULL.
018000     MOVE WS-ROW-COUNT       TO RPT-ORIGINAL-ROWS.
018100     MOVE WS-COLUMN-COUNT    TO RPT-ORIGINAL-COLS.
018200*---------------------------------------------------------------*
018300 3100-READ-HEADER-ROW.
018400*---------------------------------------------------------------*
018500     READ RAW-DATA-FILE
018600         AT END
018700             SET RAW-DATA-EOF TO TRUE
018800         NOT AT END
018900             MOVE SPACES TO WS-HEADER-CELL-TABLE
019000             UNSTRING RAW-LINE DELIMITED BY ';'
019100                 INTO WS-HDR-CELL (1)  WS-HDR-CELL (2)
019200                      WS-HDR-CELL (3)  WS-HDR-CELL (4)
019300                      WS-HDR-CELL (5)  WS-HDR-CELL (6)
019400                      WS-HDR-CELL (7)  WS-HDR-CELL (8)
019500                      WS-HDR-CELL (9)  WS-HDR-CELL (10)
019600                      WS-HDR-CELL (11) WS-HDR-CELL (12)
019700                      WS-HDR-CELL (13) WS-HDR-CELL (14)
019800                      WS-HDR-CELL (15) WS-HDR-CELL (16)
019900                      WS-HDR-CELL (17) WS-HDR-CELL (18)
020000                      WS-HDR-CELL (19) WS-HDR-CELL (20)
020100                 TALLYING IN WS-COLUMN-COUNT
020200             PERFORM 3110-STORE-ONE-HEADER-CELL
020300                 VARYING WS-COL-SUB FROM 1 BY 1
020400                 UNTIL WS-COL-SUB > WS-COLUMN-COUNT.
020500*---------------------------------------------------------------*
020600 3110-STORE-ONE-HEADER-CELL.
020700*---------------------------------------------------------------*
020800     MOVE WS-HDR-CELL (WS-COL-SUB) TO COL-NAME (WS-COL-SUB).
020900     MOVE WS-HDR-CELL (WS-COL-SUB)
021000         TO COL-ORIGINAL-NAME (WS-COL-SUB).
021100*---------------------------------------------------------------*
021200 3200-READ-DATA-ROWS.
021300*---------------------------------------------------------------*
021400     READ RAW-DATA-FILE
021500         AT END
021600             SET RAW-DATA-EOF TO TRUE
021700         NOT AT END
021800             IF WS-ROW-COUNT >= WS-MAX-ROWS-LIMIT
021900                 SET WS-TABLE-IS-FULL TO TRUE
022000                 DISPLAY 'TBLCLN - RAW TABLE FULL AT ',
022100                     WS-MAX-ROWS-LIMIT, ' ROWS, REMAINDER SKIPPED'
022200             ELSE
022300                 ADD 1 TO WS-ROW-COUNT
022400                 PERFORM 3210-PARSE-ROW-INTO-CELLS
022500             END-IF.
022600*---------------------------------------------------------------*
022700 3210-PARSE-ROW-INTO-CELLS.
022800*---------------------------------------------------------------*
022900     SET ROW-IDX TO WS-ROW-COUNT.
023000     MOVE SPACES TO CELL-VALUE (ROW-IDX, 1)
023100                    CELL-VALUE (ROW-IDX, 2)
023200                    CELL-VALUE (ROW-IDX, 3)
023300                    CELL-VALUE (ROW-IDX, 4)
023400                    CELL-VALUE (ROW-IDX, 5)
023500                    CELL-VALUE (ROW-IDX, 6)
023600                    CELL-VALUE (ROW-IDX, 7)
023700                    CELL-VALUE (ROW-IDX, 8)
023800                    CELL-VALUE (ROW-IDX, 9)
023900                    CELL-VALUE (ROW-IDX, 10)
024000                    CELL-VALUE (ROW-IDX, 11)
024100                    CELL-VALUE (ROW-IDX, 12)
024200                    CELL-VALUE (ROW-IDX, 13)
024300                    CELL-VALUE (ROW-IDX, 14)
024400                    CELL-VALUE (ROW-IDX, 15)
024500                    CELL-VALUE (ROW-IDX, 16)
024600                    CELL-VALUE (ROW-IDX, 17)
024700                    CELL-VALUE (ROW-IDX, 18)
024800                    CELL-VALUE (ROW-IDX, 19)
024900                    CELL-VALUE (ROW-IDX, 20).
025000     MOVE 0 TO ROW-ACTUAL-CELLS (ROW-IDX).
025100     UNSTRING RAW-LINE DELIMITED BY ';'
025200         INTO CELL-VALUE (ROW-IDX, 1)  CELL-VALUE (ROW-IDX, 2)
025300              CELL-VALUE (ROW-IDX, 3)  CELL-VALUE (ROW-IDX, 4)
025400              CELL-VALUE (ROW-IDX, 5)  CELL-VALUE (ROW-IDX, 6)
025500              CELL-VALUE (ROW-IDX, 7)  CELL-VALUE (ROW-IDX, 8)
025600              CELL-VALUE (ROW-IDX, 9)  CELL-VALUE (ROW-IDX, 10)
025700              CELL-VALUE (ROW-IDX, 11) CELL-VALUE (ROW-IDX, 12)
025800              CELL-VALUE (ROW-IDX, 13) CELL-VALUE (ROW-IDX, 14)
025900              CELL-VALUE (ROW-IDX, 15) CELL-VALUE (ROW-IDX, 16)
026000              CELL-VALUE (ROW-IDX, 17) CELL-VALUE (ROW-IDX, 18)
026100              CELL-VALUE (ROW-IDX, 19) CELL-VALUE (ROW-IDX, 20)
026200         TALLYING IN ROW-ACTUAL-CELLS (ROW-IDX).
026300     PERFORM 3220-SET-NULL-FLAG-FOR-CELL
026400         VARYING WS-CELL-SUB FROM 1 BY 1
026500         UNTIL WS-CELL-SUB > WS-COLUMN-COUNT.
026600*---------------------------------------------------------------*
026700 3220-SET-NULL-FLAG-FOR-CELL.
026800*---------------------------------------------------------------*
026900     SET CELL-IDX TO WS-CELL-SUB.
027000     IF CELL-VALUE (ROW-IDX, CELL-IDX) = SPACES
027100         SET CELL-IS-NULL (ROW-IDX, CELL-IDX) TO TRUE
027200     ELSE
027300         MOVE 'N' TO CELL-NULL-FLAG (ROW-IDX, CELL-IDX)
027400     END-IF.
027500*---------------------------------------------------------------*
027600 4000-CALL-CLEANER.
027700*---------------------------------------------------------------*
027800*    CALLS TBLCLR WITH THE WHOLE TABLE BY REFERENCE - NO COPY-  *
027900*    BACK NEEDED, TBLCLR UPDATES THE SHARED TABLE IN PLACE      *
028000*    SINCE COBOL PASSES GROUP ITEMS BY ADDRESS.                 *
028100*---------------------------------------------------------------*
028200     CALL 'TBLCLR' USING OPT-RECORD,
028300                          WS-COLUMN-COUNT,
028400                          WS-ROW-COUNT,
028500                          WS-SHAPE-COUNTERS,
028600                          WS-COLUMN-TABLE,
028700                          WS-ROW-TABLE
028800     END-CALL.
028900*---------------------------------------------------------------*
029000 5000-WRITE-CLEANED-TABLE.
029100*---------------------------------------------------------------*
029200     PERFORM 5100-WRITE-HEADER-ROW.
029300     PERFORM 5200-WRITE-DATA-ROWS
029400         VARYING WS-ROW-SUB FROM 1 BY 1
029500         UNTIL WS-ROW-SUB > WS-ROW-COUNT.
029600*---------------------------------------------------------------*
029700 5100-WRITE-HEADER-ROW.
029800*---------------------------------------------------------------*
029900     MOVE SPACES TO WS-OUTPUT-LINE-WORK.
030000     MOVE 0 TO WS-OUTPUT-POSITION.
030100     PERFORM 5105-WRITE-ONE-HEADER-CELL
030200         VARYING WS-COL-SUB FROM 1 BY 1
030300         UNTIL WS-COL-SUB > WS-COLUMN-COUNT.
030400     MOVE WS-OUTPUT-LINE-WORK TO CLEANED-LINE.
030500     WRITE CLEANED-LINE.
030600*---------------------------------------------------------------*
030700 5105-WRITE-ONE-HEADER-CELL.
030800*---------------------------------------------------------------*
030900     SET COL-IDX TO WS-COL-SUB.
031000     IF NOT COL-IS-DELETED (COL-IDX)
031100         PERFORM 5110-APPEND-CELL-TO-LINE
031200     END-IF.
031300*---------------------------------------------------------------*
031400 5110-APPEND-CELL-TO-LINE.
031500*---------------------------------------------------------------*
031600*    APPENDS ONE SURVIVING COLUMN HEADING TO THE HEADER LINE     *
031700*    BEING BUILT, INSERTING THE DELIMITER FIRST WHEN THIS IS     *
031800*    NOT THE FIRST SURVIVING COLUMN.                             *
031900*---------------------------------------------------------------*
032000     IF WS-OUTPUT-POSITION > 0
032100         ADD 1 TO WS-OUTPUT-POSITION
032200         MOVE ';' TO WS-OUTPUT-LINE-WORK (WS-OUTPUT-POSITION:1)
032300     END-IF.
032400     MOVE COL-NAME (COL-IDX) TO WS-CELL-WORK-AREA.
032500     ADD 1 TO WS-OUTPUT-POSITION.
032600     MOVE WS-CELL-WORK-AREA TO WS-OUTPUT-LINE-WORK
032700         (WS-OUTPUT-POSITION:30).
032800     ADD 29 TO WS-OUTPUT-POSITION.
032900     PERFORM 5210-TRIM-TRAILING-SPACES.
033000*---------------------------------------------------------------*
033100 5200-WRITE-DATA-ROWS.
033200*---------------------------------------------------------------*
033300     SET ROW-IDX TO WS-ROW-SUB.
033400     IF NOT ROW-IS-DELETED (ROW-IDX)
033500         MOVE SPACES TO WS-OUTPUT-LINE-WORK
033600         MOVE 0 TO WS-OUTPUT-POSITION
033700         PERFORM 5205-WRITE-ONE-DATA-CELL
033800             VARYING WS-COL-SUB FROM 1 BY 1
033900             UNTIL WS-COL-SUB > WS-COLUMN-COUNT
034000         MOVE WS-OUTPUT-LINE-WORK TO CLEANED-LINE
034100         WRITE CLEANED-LINE
034200     END-IF.
034300*---------------------------------------------------------------*
034400 5205-WRITE-ONE-DATA-CELL.
034500*---------------------------------------------------------------*
034600     SET COL-IDX TO WS-COL-SUB.
034700     SET CELL-IDX TO WS-COL-SUB.
034800     IF NOT COL-IS-DELETED (COL-IDX)
034900         IF WS-OUTPUT-POSITION > 0
035000             ADD 1 TO WS-OUTPUT-POSITION
035100             MOVE ';' TO WS-OUTPUT-LINE-WORK
035200                 (WS-OUTPUT-POSITION:1)
035300         END-IF
035400         IF NOT CELL-IS-NULL (ROW-IDX, CELL-IDX)
035500             MOVE CELL-VALUE (ROW-IDX, CELL-IDX)
035600                 TO WS-CELL-WORK-AREA
035700         ELSE
035800             MOVE SPACES TO WS-CELL-WORK-AREA
035900         END-IF
036000         ADD 1 TO WS-OUTPUT-POSITION
036100         MOVE WS-CELL-WORK-AREA TO WS-OUTPUT-LINE-WORK
036200             (WS-OUTPUT-POSITION:30)
036300         ADD 29 TO WS-OUTPUT-POSITION
036400         PERFORM 5210-TRIM-TRAILING-SPACES
036500     END-IF.
036600*---------------------------------------------------------------*
036700 5210-TRIM-TRAILING-SPACES.
036800*---------------------------------------------------------------*
036900*    UNPADS THE 30-BYTE CELL WE JUST MOVED SO THE DELIMITED      *
037000*    OUTPUT LINE DOES NOT CARRY 30 BYTES PER CELL.               *
037100*---------------------------------------------------------------*
037200     PERFORM 5211-BACK-UP-ONE-POSITION
037300         UNTIL WS-OUTPUT-POSITION < 1
037400             OR WS-OUTPUT-LINE-WORK (WS-OUTPUT-POSITION:1)
037500                 NOT = SPACE.
037600*---------------------------------------------------------------*
037700 5211-BACK-UP-ONE-POSITION.
037800*---------------------------------------------------------------*
037900     SUBTRACT 1 FROM WS-OUTPUT-POSITION.
038000*---------------------------------------------------------------*
038100 6000-WRITE-REPORT.
038200*---------------------------------------------------------------*
038300     PERFORM 6010-WRITE-HEADING-AND-ORIGINAL-SHAPE.
038400     PERFORM 6020-WRITE-RENAME-LINES
038500         VARYING WS-COL-SUB FROM 1 BY 1
038600         UNTIL WS-COL-SUB > RPT-ORIGINAL-COLS.
038700     PERFORM 6030-WRITE-NULLS-DROPPED-LINE.
038800     PERFORM 6040-WRITE-NULLS-FILLED-LINES
038900         VARYING WS-COL-SUB FROM 1 BY 1
039000         UNTIL WS-COL-SUB > RPT-ORIGINAL-COLS.
039100     PERFORM 6050-WRITE-BLANK-AND-DUP-LINES.
039200     PERFORM 6060-WRITE-TYPE-CHANGE-LINES
039300         VARYING WS-COL-SUB FROM 1 BY 1
039400         UNTIL WS-COL-SUB > RPT-ORIGINAL-COLS.
039500     PERFORM 6070-WRITE-OUTLIER-LINES
039600         VARYING WS-COL-SUB FROM 1 BY 1
039700         UNTIL WS-COL-SUB > RPT-ORIGINAL-COLS.
039800     PERFORM 6080-WRITE-OUTLIERS-REMOVED-LINE.
039900     PERFORM 6090-WRITE-CLEANED-SHAPE-AND-DELTAS.
040000*---------------------------------------------------------------*
040100 6010-WRITE-HEADING-AND-ORIGINAL-SHAPE.
040200*---------------------------------------------------------------*
040300     MOVE 'CLEANING REPORT' TO RPT-PRINT-LINE.
040400     MOVE RPT-PRINT-LINE TO REPORT-OUT-LINE.
040500     WRITE REPORT-OUT-LINE.
040600     MOVE SPACES TO RPT-PRINT-LINE.
040700     MOVE 'ORIGINAL SHAPE:  ' TO RPT-SHAPE-LABEL.
040800     MOVE RPT-ORIGINAL-ROWS TO RPT-SHAPE-ROWS.
040900     MOVE ' ROWS ' TO RPT-SHAPE-MID.
041000     MOVE 'X' TO RPT-SHAPE-X.
041100     MOVE SPACE TO RPT-SHAPE-GAP.
041200     MOVE RPT-ORIGINAL-COLS TO RPT-SHAPE-COLS.
041300     MOVE ' COLS' TO RPT-SHAPE-TAIL.
041400     MOVE RPT-PRINT-LINE TO REPORT-OUT-LINE.
041500     WRITE REPORT-OUT-LINE.
041600*---------------------------------------------------------------*
041700 6020-WRITE-RENAME-LINES.
041800*---------------------------------------------------------------*
041900     SET COL-IDX TO WS-COL-SUB.
042000     IF COL-WAS-RENAMED (COL-IDX)
042100         MOVE SPACES TO RPT-PRINT-LINE
042200         MOVE 'RENAMED: ' TO RPT-RENAME-LABEL
042300         MOVE COL-ORIGINAL-NAME (COL-IDX) TO RPT-RENAME-OLD
042400         MOVE ' -> ' TO RPT-RENAME-ARROW
042500         MOVE COL-NAME (COL-IDX) TO RPT-RENAME-NEW
042600         MOVE RPT-PRINT-LINE TO REPORT-OUT-LINE
042700         WRITE REPORT-OUT-LINE
042800     END-IF.
042900*---------------------------------------------------------------*
043000 6030-WRITE-NULLS-DROPPED-LINE.
043100*---------------------------------------------------------------*
043200     MOVE SPACES TO RPT-PRINT-LINE.
043300     MOVE 'NULLS DROPPED:      ' TO RPT-COUNT-LABEL.
043400     MOVE RPT-NULLS-DROPPED TO RPT-COUNT-VALUE.
043500     MOVE RPT-PRINT-LINE TO REPORT-OUT-LINE.
043600     WRITE REPORT-OUT-LINE.
043700*---------------------------------------------------------------*
043800 6040-WRITE-NULLS-FILLED-LINES.
043900*---------------------------------------------------------------*
044000     SET COL-IDX TO WS-COL-SUB.
044100     IF COL-NULLS-FILLED (COL-IDX) > 0
044200         MOVE SPACES TO RPT-PRINT-LINE
044300         MOVE 'NULLS FILLED ' TO RPT-NF-LABEL
044400         MOVE COL-NAME (COL-IDX) TO RPT-NF-COLUMN
044500         MOVE ': ' TO RPT-NF-COLON
044600         MOVE COL-NULLS-FILLED (COL-IDX) TO RPT-NF-COUNT
044700         MOVE RPT-PRINT-LINE TO REPORT-OUT-LINE
044800         WRITE REPORT-OUT-LINE
044900     END-IF.
045000*---------------------------------------------------------------*
045100 6050-WRITE-BLANK-AND-DUP-LINES.
045200*---------------------------------------------------------------*
045300     MOVE SPACES TO RPT-PRINT-LINE.
045400     MOVE 'BLANK ROWS DROPPED: ' TO RPT-COUNT-LABEL.
045500     MOVE RPT-BLANK-ROWS-DROPPED TO RPT-COUNT-VALUE.
045600     MOVE RPT-PRINT-LINE TO REPORT-OUT-LINE.
045700     WRITE REPORT-OUT-LINE.
045800     MOVE SPACES TO RPT-PRINT-LINE.
045900     MOVE 'BLANK COLS DROPPED: ' TO RPT-COUNT-LABEL.
046000     MOVE RPT-BLANK-COLS-DROPPED TO RPT-COUNT-VALUE.
046100     MOVE RPT-PRINT-LINE TO REPORT-OUT-LINE.
046200     WRITE REPORT-OUT-LINE.
046300     MOVE SPACES TO RPT-PRINT-LINE.
046400     MOVE 'DUPLICATES DROPPED: ' TO RPT-COUNT-LABEL.
046500     MOVE RPT-DUPLICATES-DROPPED TO RPT-COUNT-VALUE.
046600     MOVE RPT-PRINT-LINE TO REPORT-OUT-LINE.
046700     WRITE REPORT-OUT-LINE.
046800*---------------------------------------------------------------*
046900 6060-WRITE-TYPE-CHANGE-LINES.
047000*---------------------------------------------------------------*
047100     SET COL-IDX TO WS-COL-SUB.
047200     IF COL-TYPE-WAS-CHANGED (COL-IDX)
047300         MOVE SPACES TO RPT-PRINT-LINE
047400         MOVE 'TYPE CHANGE ' TO RPT-TC-LABEL
047500         MOVE COL-NAME (COL-IDX) TO RPT-TC-COLUMN
047600         MOVE ': ' TO RPT-TC-COLON
047700         MOVE 'TEXT   ' TO RPT-TC-FROM
047800         MOVE ' -> ' TO RPT-TC-ARROW
047900         IF COL-TYPE-IS-NUMERIC (COL-IDX)
048000             MOVE 'NUMERIC' TO RPT-TC-TO
048100         ELSE
048200             MOVE 'DATE   ' TO RPT-TC-TO
048300         END-IF
048400         MOVE RPT-PRINT-LINE TO REPORT-OUT-LINE
048500         WRITE REPORT-OUT-LINE
048600     END-IF.
048700*---------------------------------------------------------------*
048800 6070-WRITE-OUTLIER-LINES.
048900*---------------------------------------------------------------*
049000     SET COL-IDX TO WS-COL-SUB.
049100     IF COL-OUTLIER-WAS-EVAL (COL-IDX)
049200         MOVE SPACES TO RPT-PRINT-LINE
049300         MOVE 'OUTLIERS ' TO RPT-OL-LABEL
049400         MOVE COL-NAME (COL-IDX) TO RPT-OL-COLUMN
049500         MOVE ': ' TO RPT-OL-COLON
049600         MOVE 'COUNT=' TO RPT-OL-COUNT-TAG
049700         MOVE COL-OUTLIER-COUNT (COL-IDX) TO RPT-OL-COUNT
049800         MOVE SPACE TO RPT-OL-GAP
049900         MOVE 'PCT=' TO RPT-OL-PCT-TAG
050000         MOVE COL-OUTLIER-PERCENT (COL-IDX) TO RPT-OL-PERCENT
050100         MOVE RPT-PRINT-LINE TO REPORT-OUT-LINE
050200         WRITE REPORT-OUT-LINE
050300     END-IF.
050400*---------------------------------------------------------------*
050500 6080-WRITE-OUTLIERS-REMOVED-LINE.
050600*---------------------------------------------------------------*
050700     MOVE SPACES TO RPT-PRINT-LINE.
050800     MOVE 'OUTLIERS REMOVED:   ' TO RPT-COUNT-LABEL.
050900     MOVE RPT-OUTLIERS-REMOVED TO RPT-COUNT-VALUE.
051000     MOVE RPT-PRINT-LINE TO REPORT-OUT-LINE.
051100     WRITE REPORT-OUT-LINE.
051200*---------------------------------------------------------------*
051300 6090-WRITE-CLEANED-SHAPE-AND-DELTAS.
051400*---------------------------------------------------------------*
051500     MOVE SPACES TO RPT-PRINT-LINE.
051600     MOVE 'CLEANED SHAPE:   ' TO RPT-SHAPE-LABEL.
051700     MOVE RPT-CLEANED-ROWS TO RPT-SHAPE-ROWS.
051800     MOVE ' ROWS ' TO RPT-SHAPE-MID.
051900     MOVE 'X' TO RPT-SHAPE-X.
052000     MOVE SPACE TO RPT-SHAPE-GAP.
052100     MOVE RPT-CLEANED-COLS TO RPT-SHAPE-COLS.
052200     MOVE ' COLS' TO RPT-SHAPE-TAIL.
052300     MOVE RPT-PRINT-LINE TO REPORT-OUT-LINE.
052400     WRITE REPORT-OUT-LINE.
052500     MOVE SPACES TO RPT-PRINT-LINE.
052600     MOVE 'ROWS REMOVED:       ' TO RPT-COUNT-LABEL.
052700     MOVE RPT-ROWS-REMOVED TO RPT-COUNT-VALUE.
052800     MOVE RPT-PRINT-LINE TO REPORT-OUT-LINE.
052900     WRITE REPORT-OUT-LINE.
053000     MOVE SPACES TO RPT-PRINT-LINE.
053100     MOVE 'COLS REMOVED:       ' TO RPT-COUNT-LABEL.
053200     MOVE RPT-COLS-REMOVED TO RPT-COUNT-VALUE.
053300     MOVE RPT-PRINT-LINE TO REPORT-OUT-LINE.
053400     WRITE REPORT-OUT-LINE.
053500*---------------------------------------------------------------*
053600 7000-CLOSE-FILES.
053700*---------------------------------------------------------------*
053800     CLOSE OPTIONS-FILE.
053900     CLOSE RAW-DATA-FILE.
054000     CLOSE CLEANED-DATA-FILE.
054100     CLOSE REPORT-FILE.
