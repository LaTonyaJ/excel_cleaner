000100*===============================================================*
000200* COPYBOOK:  TBLOPT
000300* PURPOSE:   FIXED-POSITION CLEANING-OPTIONS PARAMETER RECORD
000400*            READ ONCE BY TBLCLN AND PASSED TO TBLCLR VIA THE
000500*            LINKAGE SECTION.  ONE OPT-RECORD PER RUN.
000600*
000700* MAINTENANCE LOG
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000900* --------- ------------  ---------------------------------------
001000* 03/11/24 R HUYNH         CREATED FOR DATA-QUALITY BATCH REWRITE
001100*                          REQUEST DQ-1140.                       DQ-1140 
001200* 04/02/24 R HUYNH         ADDED OUTLIER-METHOD/THRESH/ACTION     DQ-1140 
001300*                          FIELDS PER DQ-1162.                    DQ-1162 
001400*===============================================================*
001500 01  OPT-RECORD.
001600*-------------------------------------------------------------- *
001700*    STEP-ENABLE SWITCHES - ALL Y/N, DEFAULT OFF WHEN SPACE      *
001800*-------------------------------------------------------------- *
001900     05  OPT-TRIM-WHITESPACE         PIC X(01).
002000         88  OPT-TRIM-WHITESPACE-YES       VALUE 'Y'.
002100     05  OPT-DROP-DUPLICATES         PIC X(01).
002200         88  OPT-DROP-DUPLICATES-YES       VALUE 'Y'.
002300     05  OPT-DROP-BLANK-ROWS         PIC X(01).
002400         88  OPT-DROP-BLANK-ROWS-YES       VALUE 'Y'.
002500     05  OPT-DROP-BLANK-COLS         PIC X(01).
002600         88  OPT-DROP-BLANK-COLS-YES       VALUE 'Y'.
002700     05  OPT-NORMALIZE-COLUMNS       PIC X(01).
002800         88  OPT-NORMALIZE-COLUMNS-YES     VALUE 'Y'.
002900     05  OPT-INFER-TYPES             PIC X(01).
003000         88  OPT-INFER-TYPES-YES           VALUE 'Y'.
003100*-------------------------------------------------------------- *
003200*    DATE-DETECTION THRESHOLD, FRACTION 0.00 - 1.00              *
003300*-------------------------------------------------------------- *
003400     05  OPT-DATE-THRESH             PIC 9V99.
003500*-------------------------------------------------------------- *
003600*    NULL-HANDLING CONTROL                                      *
003700*-------------------------------------------------------------- *
003800     05  OPT-NULL-HANDLING           PIC X(01).
003900         88  OPT-NULL-HANDLING-NONE        VALUE 'N'.
004000         88  OPT-NULL-HANDLING-DROP        VALUE 'D'.
004100         88  OPT-NULL-HANDLING-FILL        VALUE 'F'.
004200     05  OPT-FILL-STRATEGY           PIC X(01).
004300         88  OPT-FILL-STRATEGY-MEAN        VALUE 'M'.
004400         88  OPT-FILL-STRATEGY-MEDIAN      VALUE 'D'.
004500         88  OPT-FILL-STRATEGY-MODE        VALUE 'O'.
004600         88  OPT-FILL-STRATEGY-CONST       VALUE 'C'.
004700     05  OPT-FILL-CONSTANT           PIC X(30).
004800*-------------------------------------------------------------- *
004900*    OUTLIER-DETECTION CONTROL                                  *
005000*-------------------------------------------------------------- *
005100     05  OPT-DETECT-OUTLIERS         PIC X(01).
005200         88  OPT-DETECT-OUTLIERS-YES       VALUE 'Y'.
005300     05  OPT-OUTLIER-METHOD          PIC X(01).
005400         88  OPT-OUTLIER-METHOD-IQR        VALUE 'I'.
005500         88  OPT-OUTLIER-METHOD-ZSCORE     VALUE 'Z'.
005600     05  OPT-OUTLIER-THRESH          PIC 9V9.
005700     05  OPT-OUTLIER-ACTION          PIC X(01).
005800         88  OPT-OUTLIER-ACTION-REPORT     VALUE 'R'.
005900         88  OPT-OUTLIER-ACTION-DROP       VALUE 'D'.
006000*-------------------------------------------------------------- *
006100*    PAD TO AN 80-BYTE CARD IMAGE                                *
006200*-------------------------------------------------------------- *
006300     05  FILLER                      PIC X(34).
