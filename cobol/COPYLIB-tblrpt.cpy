000100*===============================================================*
000200* COPYBOOK:  TBLRPT
000300* PURPOSE:   PRINT-EDITED LINE LAYOUTS FOR THE CLEANING REPORT.
000400*            ONE COMMON 80-BYTE PRINT AREA, REDEFINED PER
000500*            MESSAGE SHAPE SO THE WRITING PROGRAM JUST MOVES
000600*            FIELDS AND WRITES.
000700*            NOTE - NO VALUE CLAUSES BELOW THE 01 REDEFINES
000800*            LEVEL; THE WRITING PROGRAM MOVES EVERY LITERAL,
000900*            INCLUDING THE LABEL TEXT, AT RUN TIME.
001000*
001100* MAINTENANCE LOG
001200* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001300* --------- ------------  ---------------------------------------
001400* 03/12/24 R HUYNH         CREATED FOR DATA-QUALITY BATCH REWRITE
001500*                          REQUEST DQ-1140.                       DQ-1140 
001600* 04/09/24 T OKONKWO       ADDED RPT-OUTLIER-LINE FOR THE         DQ-1140 
001700*                          STATISTICS STEP, REQUEST DQ-1162.      DQ-1162 
001800*===============================================================*
001900 01  RPT-PRINT-LINE                  PIC X(80).
002000*---------------------------------------------------------------*
002100*    'ORIGINAL SHAPE: ... ' / 'CLEANED SHAPE: ...' -             *
002200*    LABEL TEXT PLUS ROWS X COLS                                 *
002300*---------------------------------------------------------------*
002400 01  RPT-SHAPE-LINE REDEFINES RPT-PRINT-LINE.
002500     05  RPT-SHAPE-LABEL             PIC X(17).
002600     05  RPT-SHAPE-ROWS              PIC ZZZZZZ9.
002700     05  RPT-SHAPE-MID               PIC X(06).
002800     05  RPT-SHAPE-X                 PIC X(01).
002900     05  RPT-SHAPE-GAP               PIC X(01).
003000     05  RPT-SHAPE-COLS              PIC ZZ9.
003100     05  RPT-SHAPE-TAIL              PIC X(05).
003200     05  FILLER                      PIC X(40).
003300*---------------------------------------------------------------*
003400*    'RENAMED: <OLD> -> <NEW>'                                   *
003500*---------------------------------------------------------------*
003600 01  RPT-RENAME-LINE REDEFINES RPT-PRINT-LINE.
003700     05  RPT-RENAME-LABEL            PIC X(09).
003800     05  RPT-RENAME-OLD              PIC X(30).
003900     05  RPT-RENAME-ARROW            PIC X(04).
004000     05  RPT-RENAME-NEW              PIC X(30).
004100     05  FILLER                      PIC X(07).
004200*---------------------------------------------------------------*
004300*    ONE GENERIC '<LABEL>: <COUNT>' LINE - USED FOR NULLS        *
004400*    DROPPED, BLANK ROWS/COLS DROPPED, DUPLICATES DROPPED,       *
004500*    OUTLIERS REMOVED, ROWS REMOVED AND COLS REMOVED             *
004600*---------------------------------------------------------------*
004700 01  RPT-COUNT-LINE REDEFINES RPT-PRINT-LINE.
004800     05  RPT-COUNT-LABEL             PIC X(20).
004900     05  RPT-COUNT-VALUE             PIC -ZZZZZZ9.
005000     05  FILLER                      PIC X(52).
005100*---------------------------------------------------------------*
005200*    'NULLS FILLED <COLUMN>: <N>'                                *
005300*---------------------------------------------------------------*
005400 01  RPT-COLUMN-COUNT-LINE REDEFINES RPT-PRINT-LINE.
005500     05  RPT-NF-LABEL                PIC X(13).
005600     05  RPT-NF-COLUMN               PIC X(30).
005700     05  RPT-NF-COLON                PIC X(02).
005800     05  RPT-NF-COUNT                PIC ZZZZZZ9.
005900     05  FILLER                      PIC X(28).
006000*---------------------------------------------------------------*
006100*    'TYPE CHANGE <COLUMN>: TEXT -> NUMERIC|DATE'                *
006200*---------------------------------------------------------------*
006300 01  RPT-TYPE-CHANGE-LINE REDEFINES RPT-PRINT-LINE.
006400     05  RPT-TC-LABEL                PIC X(12).
006500     05  RPT-TC-COLUMN               PIC X(30).
006600     05  RPT-TC-COLON                PIC X(02).
006700     05  RPT-TC-FROM                 PIC X(07).
006800     05  RPT-TC-ARROW                PIC X(04).
006900     05  RPT-TC-TO                   PIC X(07).
007000     05  FILLER                      PIC X(18).
007100*---------------------------------------------------------------*
007200*    'OUTLIERS <COLUMN>: COUNT=<N> PCT=<0.NNNN>'                 *
007300*---------------------------------------------------------------*
007400 01  RPT-OUTLIER-LINE REDEFINES RPT-PRINT-LINE.
007500     05  RPT-OL-LABEL                PIC X(09).
007600     05  RPT-OL-COLUMN               PIC X(30).
007700     05  RPT-OL-COLON                PIC X(02).
007800     05  RPT-OL-COUNT-TAG            PIC X(06).
007900     05  RPT-OL-COUNT                PIC ZZZZZZ9.
008000     05  RPT-OL-GAP                  PIC X(01).
008100     05  RPT-OL-PCT-TAG              PIC X(04).
008200     05  RPT-OL-PERCENT              PIC 9.9999.
008300     05  FILLER                      PIC X(01).
