000100*===============================================================*
000200* COPYBOOK:  TBLWRK
000300* PURPOSE:   PRIVATE SCRATCH WORKING-STORAGE FOR TBLCLR (THE
000400*            CLEANER).  NONE OF THIS IS PASSED ON THE CALL -
000500*            IT IS RECOMPUTED FRESH FOR EACH CANDIDATE COLUMN
000600*            AS THE PIPELINE RUNS.
000700*
000800* MAINTENANCE LOG
000900* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001000* --------- ------------  ---------------------------------------
001100* 03/11/24 R HUYNH         CREATED FOR DATA-QUALITY BATCH REWRITE
001200*                          REQUEST DQ-1140.                       DQ-1140 
001300* 04/09/24 T OKONKWO       ADDED WS-VALUE-WORK-TABLE AND THE      DQ-1140 
001400*                          QUARTILE/Z-SCORE WORK FIELDS SO THE    DQ-1140 
001500*                          STATISTICS STEP DID NOT NEED ITS OWN   DQ-1140 
001600*                          COPYBOOK, REQUEST DQ-1162.             DQ-1162 
001700* 04/16/24 T OKONKWO       ADDED THE NUMERIC-TEST SCRATCH GROUP   DQ-1162 
001800*                          AND THE NEWTON'S-METHOD SQUARE ROOT    DQ-1162 
001900*                          FIELDS - THIS COMPILER HAS NO SQRT     DQ-1162 
002000*                          VERB, SO THE Z-SCORE STEP ITERATES.    DQ-1162 
002100*                          DQ-1162.                               DQ-1162 
002200*===============================================================*
002300*---------------------------------------------------------------*
002400*    TABLE LIMITS - MATCH THE OCCURS CLAUSES IN TBLTBL           *
002500*---------------------------------------------------------------*
002600 01  WS-TABLE-LIMITS.
002700     05  WS-MAX-ROWS                 PIC 9(04) COMP VALUE 1000.
002800     05  WS-MAX-COLS                 PIC 9(02) COMP VALUE 20.
002900     05  WS-MAX-CELL-LEN             PIC 9(02) COMP VALUE 30.
003000     05  FILLER                      PIC X(02).
003100*---------------------------------------------------------------*
003200*    SCRATCH VALUE TABLE FOR MEDIAN / QUARTILE / MODE WORK -     *
003300*    HOLDS ONE COLUMN'S NON-NULL NUMERIC VALUES, SORTED          *
003400*---------------------------------------------------------------*
003500 01  WS-VALUE-WORK-TABLE.
003600     05  WS-VALUE-ENTRY OCCURS 1000 TIMES INDEXED BY VAL-IDX.
003700         10  WS-WORK-VALUE           PIC S9(11)V9(04) VALUE 0.
003800         10  WS-WORK-VALUE-COUNT     PIC 9(07) COMP VALUE 0.
003900     05  WS-VALUE-COUNT              PIC S9(07) COMP VALUE 0.
004000     05  FILLER                      PIC X(02).
004100*---------------------------------------------------------------*
004200*    STATISTICS WORK AREA - REUSED FOR EACH CANDIDATE COLUMN     *
004300*---------------------------------------------------------------*
004400 01  WS-STAT-WORK-AREA.
004500     05  WS-STAT-SUM                PIC S9(11)V9(04) COMP VALUE 0.
004600     05  WS-STAT-SUM-SQ             PIC S9(15)V9(04) COMP VALUE 0.
004700     05  WS-STAT-MEAN                PIC S9(11)V9(04) VALUE 0.
004800     05  WS-STAT-VARIANCE            PIC S9(15)V9(04) VALUE 0.
004900     05  WS-STAT-STD-DEV             PIC S9(11)V9(04) VALUE 0.
005000     05  WS-STAT-Q1                  PIC S9(11)V9(04) VALUE 0.
005100     05  WS-STAT-Q3                  PIC S9(11)V9(04) VALUE 0.
005200     05  WS-STAT-IQR                 PIC S9(11)V9(04) VALUE 0.
005300     05  WS-STAT-LOWER-BOUND         PIC S9(11)V9(04) VALUE 0.
005400     05  WS-STAT-UPPER-BOUND         PIC S9(11)V9(04) VALUE 0.
005500     05  WS-STAT-DEVIATION           PIC S9(11)V9(04) VALUE 0.
005600     05  WS-STAT-Z-SCORE             PIC S9(07)V9(04) VALUE 0.
005700     05  WS-STAT-POSITION           PIC S9(07)V9(04) COMP VALUE 0.
005800     05  WS-STAT-POSITION-LOW        PIC S9(07) COMP VALUE 0.
005900     05  WS-STAT-POSITION-FRACTION  PIC S9(07)V9(04) COMP VALUE 0.
006000     05  WS-STAT-LOW-VALUE           PIC S9(11)V9(04) VALUE 0.
006100     05  WS-STAT-HIGH-VALUE          PIC S9(11)V9(04) VALUE 0.
006200     05  WS-STAT-FRACTION           PIC S9(03)V9(04) COMP VALUE 0.
006300     05  WS-STAT-PCT-TARGET         PIC S9(01)V9(04) COMP VALUE 0.
006400     05  WS-STAT-PERCENTILE-RESULT   PIC S9(11)V9(04) VALUE 0.
006500     05  WS-STAT-SQRT-GUESS         PIC S9(11)V9(04) COMP VALUE 0.
006600     05  WS-SQRT-ITERATION-COUNT     PIC S9(02) COMP VALUE 0.
006700     05  FILLER                      PIC X(02).
006800*---------------------------------------------------------------*
006900*    MODE TIE-BREAK SCRATCH - WHEN TWO VALUES ARE TIED FOR MOST  *
007000*    FREQUENT, THE SMALLER NUMERIC VALUE WINS, OR THE            *
007100*    LEXICALLY-FIRST TEXT VALUE WHEN EITHER SIDE IS NOT NUMERIC  *
007200*---------------------------------------------------------------*
007300 01  WS-TIE-BREAK-AREA.
007400     05  WS-TIE-CAND-NUMERIC-FLAG    PIC X(01) VALUE 'N'.
007500         88  WS-TIE-CAND-IS-NUMERIC        VALUE 'Y'.
007600     05  WS-TIE-CAND-VALUE          PIC S9(11)V9(04) COMP VALUE 0.
007700     05  WS-TIE-BEST-NUMERIC-FLAG    PIC X(01) VALUE 'N'.
007800         88  WS-TIE-BEST-IS-NUMERIC        VALUE 'Y'.
007900     05  WS-TIE-BEST-VALUE          PIC S9(11)V9(04) COMP VALUE 0.
008000     05  FILLER                      PIC X(02).
008100*---------------------------------------------------------------*
008200*    NUMERIC-CELL TEST AREA - USED BY THE TYPE-INFERENCE AND     *
008300*    NULL-FILL STEPS TO DECIDE IF A CELL PARSES AS A NUMBER      *
008400*---------------------------------------------------------------*
008500 01  WS-NUMERIC-TEST-AREA.
008600     05  WS-NUM-SIGN                 PIC X(01) VALUE SPACE.
008700     05  WS-NUM-INT-PART             PIC X(11) VALUE SPACES.
008800     05  WS-NUM-FRAC-PART            PIC X(04) VALUE SPACES.
008900     05  WS-NUM-INT-VALUE            PIC 9(11) COMP VALUE 0.
009000     05  WS-NUM-FRAC-VALUE           PIC 9(04) COMP VALUE 0.
009100     05  WS-NUM-RESULT              PIC S9(11)V9(04) COMP VALUE 0.
009200     05  WS-NUM-EDIT                 PIC -(10)9.9999.
009300     05  FILLER                      PIC X(04) VALUE SPACES.
009400*---------------------------------------------------------------*
009500*    DATE-CELL PARSE AREA - THREE ALTERNATE VIEWS OF THE SAME    *
009600*    30-BYTE CELL, ONE PER ACCEPTED INPUT FORMAT                 *
009700*---------------------------------------------------------------*
009800 01  WS-DATE-PARSE-AREA              PIC X(30).
009900 01  WS-DATE-YMD-VIEW REDEFINES WS-DATE-PARSE-AREA.
010000     05  WS-YMD-YYYY                 PIC X(04).
010100     05  WS-YMD-SEP-1                PIC X(01).
010200     05  WS-YMD-MM                   PIC X(02).
010300     05  WS-YMD-SEP-2                PIC X(01).
010400     05  WS-YMD-DD                   PIC X(02).
010500     05  FILLER                      PIC X(20).
010600 01  WS-DATE-MDY-VIEW REDEFINES WS-DATE-PARSE-AREA.
010700     05  WS-MDY-MM                   PIC X(02).
010800     05  WS-MDY-SEP-1                PIC X(01).
010900     05  WS-MDY-DD                   PIC X(02).
011000     05  WS-MDY-SEP-2                PIC X(01).
011100     05  WS-MDY-YYYY                 PIC X(04).
011200     05  FILLER                      PIC X(20).
011300 01  WS-DATE-DMON-VIEW REDEFINES WS-DATE-PARSE-AREA.
011400     05  WS-DMON-DD                  PIC X(02).
011500     05  WS-DMON-SEP-1               PIC X(01).
011600     05  WS-DMON-MON                 PIC X(03).
011700     05  WS-DMON-SEP-2               PIC X(01).
011800     05  WS-DMON-YYYY                PIC X(04).
011900     05  FILLER                      PIC X(19).
012000 01  WS-DATE-NORMALIZED.
012100     05  WS-NORM-YYYY                PIC X(04).
012200     05  WS-NORM-SEP-1               PIC X(01) VALUE '-'.
012300     05  WS-NORM-MM                  PIC X(02).
012400     05  WS-NORM-SEP-2               PIC X(01) VALUE '-'.
012500     05  WS-NORM-DD                  PIC X(02).
012600     05  FILLER                      PIC X(19).
012700*---------------------------------------------------------------*
012800*    MONTH-NAME LOOKUP FOR THE DD-MON-YYYY DATE FORMAT           *
012900*---------------------------------------------------------------*
013000 01  WS-MONTH-NAME-TABLE.
013100     05  FILLER                      PIC X(36) VALUE
013200         'JAN02FEB03MAR04APR05MAY06JUN07JUL08'.
013300     05  FILLER                      PIC X(24) VALUE
013400         'AUG09SEP10OCT11NOV12DEC'.
013500 01  WS-MONTH-NAME-TABLE-R REDEFINES WS-MONTH-NAME-TABLE.
013600     05  WS-MONTH-NAME-ENTRY OCCURS 12 TIMES INDEXED BY MON-IDX.
013700         10  WS-MONTH-NAME           PIC X(03).
013800         10  WS-MONTH-NUMBER         PIC X(02).
013900*---------------------------------------------------------------*
014000*    SWITCHES AND SUBSCRIPTS USED ACROSS THE PIPELINE            *
014100*---------------------------------------------------------------*
014200 01  WS-PIPELINE-SWITCHES.
014300     05  WS-CELL-IS-NUMERIC-FLAG     PIC X(01).
014400         88  WS-CELL-IS-NUMERIC             VALUE 'Y'.
014500     05  WS-CELL-IS-DATELIKE-FLAG    PIC X(01).
014600         88  WS-CELL-IS-DATELIKE            VALUE 'Y'.
014700     05  WS-DUPLICATE-FOUND-FLAG     PIC X(01).
014800         88  WS-DUPLICATE-FOUND             VALUE 'Y'.
014900     05  WS-ALL-NULL-FLAG            PIC X(01).
015000         88  WS-ALL-NULL                    VALUE 'Y'.
015100     05  WS-DATE-PARSED-FLAG         PIC X(01).
015200         88  WS-DATE-PARSED-OK              VALUE 'Y'.
015300     05  WS-CANDIDATE-FLAG           PIC X(01).
015400         88  WS-COLUMN-IS-CANDIDATE         VALUE 'Y'.
015500     05  WS-ROW-HAS-NULL-FLAG        PIC X(01).
015600         88  WS-ROW-HAS-A-NULL              VALUE 'Y'.
015700     05  FILLER                      PIC X(09).
015800 01  WS-PIPELINE-SUBSCRIPTS.
015900     05  WS-SUB-1                    PIC S9(07) COMP VALUE 0.
016000     05  WS-SUB-2                    PIC S9(07) COMP VALUE 0.
016100     05  WS-SUB-3                    PIC S9(07) COMP VALUE 0.
016200     05  WS-LETTER-COUNT             PIC S9(03) COMP VALUE 0.
016300     05  WS-OUT-POSITION             PIC S9(03) COMP VALUE 0.
016400     05  WS-NUMERIC-CELL-COUNT       PIC S9(07) COMP VALUE 0.
016500     05  WS-DATELIKE-CELL-COUNT      PIC S9(07) COMP VALUE 0.
016600     05  WS-PARSED-CELL-COUNT        PIC S9(07) COMP VALUE 0.
016700     05  WS-MODE-BEST-COUNT          PIC S9(07) COMP VALUE 0.
016800     05  WS-MODE-BEST-INDEX          PIC S9(07) COMP VALUE 0.
016900     05  FILLER                      PIC X(02).
017000*---------------------------------------------------------------*
017100*    ONE-CELL SCRATCH AREA FOR THE NORMALIZE/TRIM STEPS          *
017200*---------------------------------------------------------------*
017300 01  WS-NAME-WORK-AREA               PIC X(30).
017400 01  WS-NAME-OUT-AREA                PIC X(30).
017500 01  WS-CELL-WORK-AREA               PIC X(30).
017600 01  WS-ONE-CHARACTER                PIC X(01).
017700 01  WS-PRIOR-WAS-SPACE-FLAG         PIC X(01).
017800     88  WS-PRIOR-WAS-SPACE                VALUE 'Y'.
