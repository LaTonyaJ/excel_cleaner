000100*===============================================================*
000200* PROGRAM NAME:    TBLCLR
000300* ORIGINAL AUTHOR: R HUYNH
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/87 R HUYNH         CREATED FOR DATA-QUALITY BATCH REWRITE
000900*                          REQUEST DQ-1140.  CLEANER SIDE OF THE  DQ-1140 
001000*                          OLD SPREADSHEET-UPLOAD SCREEN - CALLED DQ-1140 
001100*                          BY TBLCLN WITH THE RAW TABLE ALREADY   DQ-1140 
001200*                          LOADED, RUNS EVERY ENABLED CLEANING    DQ-1140 
001300*                          STEP IN A FIXED ORDER AND HANDS THE    DQ-1140 
001400*                          SURVIVING ROWS/COLUMNS BACK.           DQ-1140 
001500* 03/19/87 R HUYNH         ADDED THE IDENTIFIER-COLUMN SKIP TO    DQ-1140 
001600*                          THE OUTLIER STEP SO PRIMARY-KEY-LIKE   DQ-1140 
001700*                          COLUMNS DO NOT GET FLAGGED.  DQ-1147.  DQ-1147 
001800* 04/02/87 R HUYNH         ADDED THE FOUR NULL-FILL STRATEGIES    DQ-1147 
001900*                          (MEAN, MEDIAN, MODE, CONSTANT) AND THE DQ-1147 
002000*                          NON-NUMERIC FALLBACK TO MODE.  DQ-1155.DQ-1155 
002100* 04/09/87 T OKONKWO       ADDED THE IQR AND Z-SCORE OUTLIER      DQ-1155 
002200*                          STEPS AND THE QUARTILE/SQUARE-ROOT     DQ-1155 
002300*                          WORK PARAGRAPHS THEY NEEDED.  DQ-1162. DQ-1162 
002400* 12/29/98 T OKONKWO       Y2K-STYLE 4-DIGIT YEAR WINDOW REVIEW - DQ-1162 
002500*                          NO CHANGE REQUIRED, DATE CELLS ARE     DQ-1162 
002600*                          CARRIED AND COMPARED AS 4-DIGIT YEARS  DQ-1162 
002700*                          THROUGHOUT.  DQ-1201.                  DQ-1201 
002800* 07/22/24 R HUYNH         FIXED DUPLICATE-ROW COMPARE SKIPPING   DQ-1201 
002900*                          A ROW WHEN AN EARLIER ROW WAS ALREADY  DQ-1201 
003000*                          DROPPED FOR BLANKS.  DQ-1218.          DQ-1218 
003100* 08/05/24 T OKONKWO       TIGHTENED THE MEAN/MEDIAN ELIGIBILITY  DQ-1218 
003200*                          TEST TO REQUIRE EVERY NON-NULL CELL TO DQ-1218 
003300*                          PARSE NUMERIC, NOT JUST 90% OF THEM,   DQ-1218 
003400*                          AND CHANGED THE INELIGIBLE-COLUMN      DQ-1218 
003500*                          FALLBACK FROM MODE TO AN EMPTY STRING  DQ-1218 
003600*                          PER THE REVISED DQ-1155 WRITE-UP.      DQ-1155 
003700* 08/12/24 T OKONKWO       FIXED THE COLUMN NUMERIC-TYPE TEST TO  DQ-1155 
003800*                          DIVIDE BY THE FULL ROW COUNT INSTEAD   DQ-1155 
003900*                          OF THE NON-NULL COUNT, AND ADDED THE   DQ-1155 
004000*                          TWO-STAGE DATE-LIKE PREFILTER AHEAD    DQ-1155 
004100*                          OF THE REAL DATE PARSE ATTEMPT.  BOTH  DQ-1155 
004200*                          WERE SHORT OF THE ORIGINAL DQ-1140     DQ-1140 
004300*                          WRITE-UP.  DQ-1228.                    DQ-1228 
004400* 08/12/24 R HUYNH         MODE FILL NOW BREAKS FREQUENCY TIES BY DQ-1228 
004500*                          THE SMALLEST NUMERIC VALUE OR, FOR     DQ-1228 
004600*                          TEXT, THE LEXICALLY-FIRST VALUE,       DQ-1228 
004700*                          INSTEAD OF KEEPING WHICHEVER VALUE     DQ-1228 
004800*                          WAS SEEN FIRST.  DQ-1230.              DQ-1230 
004900* 08/19/24 R HUYNH         IDENTIFIER-COLUMN SKIP NOW ALSO CATCHESDQ-1230
005000*                          NAMES STARTING WITH "ID_", NOT JUST    DQ-1230
005100*                          THE "_ID" SUFFIX CASE.  DQ-1233.       DQ-1233
005150* 08/26/24 T OKONKWO       OUTLIER PERCENT WAS DIVIDING BY THE    DQ-1233
005160*                          BLANK-COLUMN NON-NULL COUNT, WHICH     DQ-1241
005170*                          ONLY GETS SET WHEN THE BLANK-COLUMN    DQ-1241
005180*                          DROP OPTION IS ON - SWITCHED TO THE    DQ-1241
005190*                          FULL ROW COUNT SO THE PERCENT IS RIGHT DQ-1241
005195*                          REGARDLESS OF THAT OPTION.  ALSO ADDED DQ-1241
005196*                          A SEPARATE EVALUATED FLAG SO A COLUMN  DQ-1241
005197*                          CHECKED AND FOUND CLEAN STILL GETS ITS DQ-1241
005198*                          REPORT LINE.  DQ-1241.                 DQ-1241
005200*===============================================================*
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID.  TBLCLR.
005500 AUTHOR.        R HUYNH.
005600 INSTALLATION.  DATA QUALITY DEVELOPMENT CENTER.
005700 DATE-WRITTEN.  03/11/87.
005800 DATE-COMPILED.
005900 SECURITY.      NON-CONFIDENTIAL.
006000*===============================================================*
006100 ENVIRONMENT DIVISION.
006200*---------------------------------------------------------------*
006300 CONFIGURATION SECTION.
006400*---------------------------------------------------------------*
006500 SOURCE-COMPUTER. IBM-3081.
006600 OBJECT-COMPUTER. IBM-3081.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS ALPHA-CHARS IS 'A' THRU 'Z'.
007100*===============================================================*
007200 DATA DIVISION.
007300*---------------------------------------------------------------*
007400 WORKING-STORAGE SECTION.
007500*---------------------------------------------------------------*
007600*    PRIVATE SCRATCH FOR THIS PROGRAM ONLY - NOT ON THE CALL     *
007700*---------------------------------------------------------------*
007800     COPY TBLWRK.
007900*===============================================================*
008000 LINKAGE SECTION.
008100*---------------------------------------------------------------*
008200*    THE OPTIONS CARD, READ ONCE BY TBLCLN                       *
008300*---------------------------------------------------------------*
008400     COPY TBLOPT.
008500*---------------------------------------------------------------*
008600*    THE SHARED ROW/COLUMN TABLE BUILT BY TBLCLN                 *
008700*---------------------------------------------------------------*
008800     COPY TBLTBL.
008900*===============================================================*
009000 PROCEDURE DIVISION USING OPT-RECORD,
009100                           WS-COLUMN-COUNT,
009200                           WS-ROW-COUNT,
009300                           WS-SHAPE-COUNTERS,
009400                           WS-COLUMN-TABLE,
009500                           WS-ROW-TABLE.
009600*---------------------------------------------------------------*
009700 0000-MAIN-PARAGRAPH.
009800*---------------------------------------------------------------*
009900*    THE TEN CLEANING STEPS RUN IN THIS FIXED ORDER REGARDLESS   *
010000*    OF WHICH ARE SWITCHED ON - CHANGING THE ORDER CHANGES THE   *
010100*    ANSWER, SO DO NOT REARRANGE THIS WITHOUT A DQ TICKET.       *
010200*---------------------------------------------------------------*
010300     PERFORM 1000-RECORD-ORIGINAL-SHAPE THRU 1000-EXIT.
010400     IF OPT-NORMALIZE-COLUMNS-YES
010500         PERFORM 2000-NORMALIZE-COLUMN-NAMES THRU 2000-EXIT
010600     END-IF.
010700     IF OPT-TRIM-WHITESPACE-YES
010800         PERFORM 3000-TRIM-WHITESPACE THRU 3000-EXIT
010900     END-IF.
011000     IF NOT OPT-NULL-HANDLING-NONE
011100         PERFORM 4000-HANDLE-NULLS THRU 4000-EXIT
011200     END-IF.
011300     IF OPT-DROP-BLANK-ROWS-YES
011400         PERFORM 5000-DROP-BLANK-ROWS THRU 5000-EXIT
011500     END-IF.
011600     IF OPT-DROP-BLANK-COLS-YES
011700         PERFORM 6000-DROP-BLANK-COLUMNS THRU 6000-EXIT
011800     END-IF.
011900     IF OPT-DROP-DUPLICATES-YES
012000         PERFORM 7000-DROP-DUPLICATE-ROWS THRU 7000-EXIT
012100     END-IF.
012200     IF OPT-INFER-TYPES-YES
012300         PERFORM 8000-INFER-COLUMN-TYPES THRU 8000-EXIT
012400     END-IF.
012500     IF OPT-DETECT-OUTLIERS-YES
012600         PERFORM 9000-DETECT-OUTLIERS THRU 9000-EXIT
012700     END-IF.
012800     PERFORM 9900-RECORD-CLEANED-SHAPE THRU 9900-EXIT.
012900     GOBACK.
013000*---------------------------------------------------------------*
013100*    STEP 1 - RECORD THE SHAPE THE TABLE ARRIVED IN              *
013200*---------------------------------------------------------------*
013300 1000-RECORD-ORIGINAL-SHAPE.
013400*---------------------------------------------------------------*
013500     MOVE WS-ROW-COUNT    TO RPT-ORIGINAL-ROWS.
013600     MOVE WS-COLUMN-COUNT TO RPT-ORIGINAL-COLS.
013700 1000-EXIT.
013800     EXIT.
013900*---------------------------------------------------------------*
014000*    STEP 2 (RULE R1) - NORMALIZE COLUMN NAMES.  STRIP LEADING   *
014100*    AND TRAILING BLANKS, COLLAPSE INTERIOR WHITESPACE TO A      *
014200*    SINGLE UNDERSCORE, DROP ANY CHARACTER THAT IS NOT A LETTER, *
014300*    DIGIT OR UNDERSCORE, THEN FOLD TO LOWER CASE.               *
014400*---------------------------------------------------------------*
014500 2000-NORMALIZE-COLUMN-NAMES.
014600*---------------------------------------------------------------*
014700     PERFORM 2100-NORMALIZE-ONE-NAME THRU 2100-EXIT
014800         VARYING COL-IDX FROM 1 BY 1
014900             UNTIL COL-IDX > WS-COLUMN-COUNT.
015000 2000-EXIT.
015100     EXIT.
015200*---------------------------------------------------------------*
015300 2100-NORMALIZE-ONE-NAME.
015400*---------------------------------------------------------------*
015500     IF COL-IS-DELETED (COL-IDX)
015600         GO TO 2100-EXIT
015700     END-IF.
015800     MOVE COL-NAME (COL-IDX) TO WS-NAME-WORK-AREA.
015900     MOVE 0 TO WS-SUB-2.
016000     PERFORM 2105-FIND-LAST-NONSPACE THRU 2105-EXIT
016100         VARYING WS-SUB-1 FROM 30 BY -1
016200         UNTIL WS-SUB-1 < 1 OR WS-SUB-2 NOT = 0.
016300     IF WS-SUB-2 = 0
016400         GO TO 2100-EXIT
016500     END-IF.
016600     MOVE SPACES TO WS-NAME-OUT-AREA.
016700     MOVE 0 TO WS-OUT-POSITION.
016800     MOVE 'Y' TO WS-PRIOR-WAS-SPACE-FLAG.
016900     PERFORM 2110-NORMALIZE-ONE-CHARACTER THRU 2110-EXIT
017000         VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > WS-SUB-2.
017100     INSPECT WS-NAME-OUT-AREA CONVERTING
017200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
017300         'abcdefghijklmnopqrstuvwxyz'.
017400     MOVE WS-NAME-OUT-AREA TO COL-NAME (COL-IDX).
017500     IF COL-NAME (COL-IDX) NOT = COL-ORIGINAL-NAME (COL-IDX)
017600         MOVE 'Y' TO COL-RENAMED-FLAG (COL-IDX)
017700     END-IF.
017800 2100-EXIT.
017900     EXIT.
018000*---------------------------------------------------------------*
018100*    FINDS THE LAST NON-BLANK POSITION IN WS-NAME-WORK-AREA -    *
018200*    ALSO REUSED BY THE OUTLIER STEP'S IDENTIFIER-NAME TEST      *
018300*---------------------------------------------------------------*
018400 2105-FIND-LAST-NONSPACE.
018500*---------------------------------------------------------------*
018600     IF WS-NAME-WORK-AREA (WS-SUB-1:1) NOT = SPACE
018700         MOVE WS-SUB-1 TO WS-SUB-2
018800     END-IF.
018900 2105-EXIT.
019000     EXIT.
019100*---------------------------------------------------------------*
019200 2110-NORMALIZE-ONE-CHARACTER.
019300*---------------------------------------------------------------*
019400     MOVE WS-NAME-WORK-AREA (WS-SUB-1:1) TO WS-ONE-CHARACTER.
019500     EVALUATE TRUE
019600         WHEN WS-ONE-CHARACTER = SPACE
019700             IF NOT WS-PRIOR-WAS-SPACE
019800                 ADD 1 TO WS-OUT-POSITION
019900                 MOVE '_' TO WS-NAME-OUT-AREA (WS-OUT-POSITION:1)
020000                 MOVE 'Y' TO WS-PRIOR-WAS-SPACE-FLAG
020100             END-IF
020200         WHEN (WS-ONE-CHARACTER >= 'A' AND
020300               WS-ONE-CHARACTER <= 'Z')
020400           OR (WS-ONE-CHARACTER >= 'a' AND
020500               WS-ONE-CHARACTER <= 'z')
020600           OR (WS-ONE-CHARACTER >= '0' AND
020700               WS-ONE-CHARACTER <= '9')
020800           OR  WS-ONE-CHARACTER = '_'
020900             ADD 1 TO WS-OUT-POSITION
021000             MOVE WS-ONE-CHARACTER
021100                 TO WS-NAME-OUT-AREA (WS-OUT-POSITION:1)
021200             MOVE 'N' TO WS-PRIOR-WAS-SPACE-FLAG
021300         WHEN OTHER
021400             CONTINUE
021500     END-EVALUATE.
021600 2110-EXIT.
021700     EXIT.
021800*---------------------------------------------------------------*
021900*    STEP 3 (RULE R2) - TRIM LEADING BLANKS OFF EVERY NON-NULL   *
022000*    CELL.  TRAILING BLANKS TAKE CARE OF THEMSELVES BECAUSE THE  *
022100*    CELL COMPARE AND WRITE PARAGRAPHS ARE ALREADY SPACE-FILL    *
022200*    AWARE.                                                     *
022300*---------------------------------------------------------------*
022400 3000-TRIM-WHITESPACE.
022500*---------------------------------------------------------------*
022600     PERFORM 3100-TRIM-ONE-ROW THRU 3100-EXIT
022700         VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-ROW-COUNT.
022800 3000-EXIT.
022900     EXIT.
023000*---------------------------------------------------------------*
023100 3100-TRIM-ONE-ROW.
023200*---------------------------------------------------------------*
023300     IF NOT ROW-IS-DELETED (ROW-IDX)
023400         PERFORM 3110-TRIM-ONE-CELL THRU 3110-EXIT
023500             VARYING CELL-IDX FROM 1 BY 1
023600             UNTIL CELL-IDX > WS-COLUMN-COUNT
023700     END-IF.
023800 3100-EXIT.
023900     EXIT.
024000*---------------------------------------------------------------*
024100 3110-TRIM-ONE-CELL.
024200*---------------------------------------------------------------*
024300     IF NOT COL-IS-DELETED (CELL-IDX)
024400         AND NOT CELL-IS-NULL (ROW-IDX, CELL-IDX)
024500         MOVE CELL-VALUE (ROW-IDX, CELL-IDX) TO WS-CELL-WORK-AREA
024600         PERFORM 3120-LEFT-JUSTIFY-CELL THRU 3120-EXIT
024700         MOVE WS-CELL-WORK-AREA TO CELL-VALUE (ROW-IDX, CELL-IDX)
024800     END-IF.
024900 3110-EXIT.
025000     EXIT.
025100*---------------------------------------------------------------*
025200*    SHIFTS WS-CELL-WORK-AREA LEFT PAST ANY LEADING BLANKS -     *
025300*    ALSO REUSED BY THE NULL-FILL STEP TO LEFT-JUSTIFY A         *
025400*    NEWLY-EDITED NUMERIC REPLACEMENT VALUE                     *
025500*---------------------------------------------------------------*
025600 3120-LEFT-JUSTIFY-CELL.
025700*---------------------------------------------------------------*
025800     MOVE 0 TO WS-SUB-1.
025900     PERFORM 3121-FIND-FIRST-NONSPACE THRU 3121-EXIT
026000         VARYING WS-SUB-2 FROM 1 BY 1
026100         UNTIL WS-SUB-2 > 30 OR WS-SUB-1 NOT = 0.
026200     IF WS-SUB-1 = 0
026300         MOVE SPACES TO WS-CELL-WORK-AREA
026400     ELSE
026500         IF WS-SUB-1 > 1
026600             MOVE WS-CELL-WORK-AREA (WS-SUB-1:31 - WS-SUB-1)
026700                 TO WS-NAME-WORK-AREA
026800             MOVE SPACES TO WS-CELL-WORK-AREA
026900             MOVE WS-NAME-WORK-AREA (1:31 - WS-SUB-1)
027000                 TO WS-CELL-WORK-AREA (1:31 - WS-SUB-1)
027100         END-IF
027200     END-IF.
027300 3120-EXIT.
027400     EXIT.
027500*---------------------------------------------------------------*
027600 3121-FIND-FIRST-NONSPACE.
027700*---------------------------------------------------------------*
027800     IF WS-CELL-WORK-AREA (WS-SUB-2:1) NOT = SPACE
027900         MOVE WS-SUB-2 TO WS-SUB-1
028000     END-IF.
028100 3121-EXIT.
028200     EXIT.
028300*---------------------------------------------------------------*
028400*    STEP 4 (RULE R3) - NULL HANDLING.  EITHER DROP EVERY ROW    *
028500*    THAT HAS A NULL IN A SURVIVING COLUMN, OR FILL EACH         *
028600*    COLUMN'S NULLS ACCORDING TO THE CHOSEN STRATEGY.            *
028700*---------------------------------------------------------------*
028800 4000-HANDLE-NULLS.
028900*---------------------------------------------------------------*
029000     EVALUATE TRUE
029100         WHEN OPT-NULL-HANDLING-DROP
029200             PERFORM 4100-DROP-NULL-ROWS THRU 4100-EXIT
029300         WHEN OPT-NULL-HANDLING-FILL
029400             PERFORM 4200-FILL-NULLS THRU 4200-EXIT
029500         WHEN OTHER
029600             CONTINUE
029700     END-EVALUATE.
029800 4000-EXIT.
029900     EXIT.
030000*---------------------------------------------------------------*
030100 4100-DROP-NULL-ROWS.
030200*---------------------------------------------------------------*
030300     PERFORM 4110-CHECK-ONE-ROW-FOR-NULL THRU 4110-EXIT
030400         VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-ROW-COUNT.
030500 4100-EXIT.
030600     EXIT.
030700*---------------------------------------------------------------*
030800 4110-CHECK-ONE-ROW-FOR-NULL.
030900*---------------------------------------------------------------*
031000     IF NOT ROW-IS-DELETED (ROW-IDX)
031100         MOVE 'N' TO WS-ROW-HAS-NULL-FLAG
031200         PERFORM 4111-CHECK-ONE-CELL-FOR-NULL THRU 4111-EXIT
031300             VARYING CELL-IDX FROM 1 BY 1
031400             UNTIL CELL-IDX > WS-COLUMN-COUNT
031500         IF WS-ROW-HAS-A-NULL
031600             MOVE 'Y' TO ROW-DELETED-FLAG (ROW-IDX)
031700             ADD 1 TO RPT-NULLS-DROPPED
031800         END-IF
031900     END-IF.
032000 4110-EXIT.
032100     EXIT.
032200*---------------------------------------------------------------*
032300 4111-CHECK-ONE-CELL-FOR-NULL.
032400*---------------------------------------------------------------*
032500     IF NOT COL-IS-DELETED (CELL-IDX)
032600         AND CELL-IS-NULL (ROW-IDX, CELL-IDX)
032700         MOVE 'Y' TO WS-ROW-HAS-NULL-FLAG
032800     END-IF.
032900 4111-EXIT.
033000     EXIT.
033100*---------------------------------------------------------------*
033200 4200-FILL-NULLS.
033300*---------------------------------------------------------------*
033400     PERFORM 4201-FILL-ONE-COLUMN THRU 4201-EXIT
033500         VARYING COL-IDX FROM 1 BY 1
033600             UNTIL COL-IDX > WS-COLUMN-COUNT.
033700 4200-EXIT.
033800     EXIT.
033900*---------------------------------------------------------------*
034000*    THE MEAN AND MEDIAN STRATEGIES ONLY MAKE SENSE ON A COLUMN  *
034100*    THAT IS AT LEAST 90 PERCENT NUMERIC - A COLUMN THAT FAILS   *
034200*    THAT TEST FALLS BACK TO MODE, THE SAME AS TEXT COLUMNS.     *
034300*---------------------------------------------------------------*
034400 4201-FILL-ONE-COLUMN.
034500*---------------------------------------------------------------*
034600     IF COL-IS-DELETED (COL-IDX)
034700         GO TO 4201-EXIT
034800     END-IF.
034900     EVALUATE TRUE
035000         WHEN OPT-FILL-STRATEGY-CONST
035100             PERFORM 4240-FILL-CONSTANT THRU 4240-EXIT
035200         WHEN OPT-FILL-STRATEGY-MODE
035300             PERFORM 4230-FILL-MODE THRU 4230-EXIT
035400         WHEN OPT-FILL-STRATEGY-MEAN
035500             PERFORM 4205-TEST-COLUMN-ALL-NUMERIC THRU 4205-EXIT
035600             IF WS-COLUMN-IS-CANDIDATE
035700                 PERFORM 4210-FILL-MEAN THRU 4210-EXIT
035800             ELSE
035900                 PERFORM 4250-FILL-EMPTY-STRING THRU 4250-EXIT
036000             END-IF
036100         WHEN OPT-FILL-STRATEGY-MEDIAN
036200             PERFORM 4205-TEST-COLUMN-ALL-NUMERIC THRU 4205-EXIT
036300             IF WS-COLUMN-IS-CANDIDATE
036400                 PERFORM 4220-FILL-MEDIAN THRU 4220-EXIT
036500             ELSE
036600                 PERFORM 4250-FILL-EMPTY-STRING THRU 4250-EXIT
036700             END-IF
036800         WHEN OTHER
036900             CONTINUE
037000     END-EVALUATE.
037100 4201-EXIT.
037200     EXIT.
037300*---------------------------------------------------------------*
037400*    MEAN AND MEDIAN ARE ONLY VALID WHEN EVERY NON-NULL CELL IN  *
037500*    THE COLUMN PARSES AS A NUMBER - NOT THE SAME 90-PERCENT     *
037600*    "GOOD ENOUGH" RULE THE TYPE-INFERENCE STEP USES.  ONE BAD   *
037700*    CELL SENDS THE WHOLE COLUMN TO THE EMPTY-STRING FALLBACK.   *
037800*---------------------------------------------------------------*
037900 4205-TEST-COLUMN-ALL-NUMERIC.
038000*---------------------------------------------------------------*
038100     MOVE 0 TO WS-NUMERIC-CELL-COUNT.
038200     MOVE 0 TO WS-PARSED-CELL-COUNT.
038300     SET CELL-IDX TO COL-IDX.
038400     PERFORM 8101-TEST-NUMERIC-IN-ROW THRU 8101-EXIT
038500         VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-ROW-COUNT.
038600     MOVE 'N' TO WS-CANDIDATE-FLAG.
038700     IF WS-PARSED-CELL-COUNT > 0
038800         AND WS-NUMERIC-CELL-COUNT = WS-PARSED-CELL-COUNT
038900         MOVE 'Y' TO WS-CANDIDATE-FLAG
039000     END-IF.
039100 4205-EXIT.
039200     EXIT.
039300*---------------------------------------------------------------*
039400 4210-FILL-MEAN.
039500*---------------------------------------------------------------*
039600     MOVE 0 TO WS-STAT-SUM.
039700     SET CELL-IDX TO COL-IDX.
039800     PERFORM 4211-SUM-COLUMN-VALUE THRU 4211-EXIT
039900         VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-ROW-COUNT.
040000     IF WS-NUMERIC-CELL-COUNT > 0
040100         COMPUTE WS-NUM-RESULT ROUNDED =
040200             WS-STAT-SUM / WS-NUMERIC-CELL-COUNT
040300     ELSE
040400         MOVE 0 TO WS-NUM-RESULT
040500     END-IF.
040600     PERFORM 4280-FILL-NUMERIC-NULLS-IN-COLUMN THRU 4280-EXIT.
040700 4210-EXIT.
040800     EXIT.
040900*---------------------------------------------------------------*
041000 4211-SUM-COLUMN-VALUE.
041100*---------------------------------------------------------------*
041200     SET CELL-IDX TO COL-IDX.
041300     IF NOT ROW-IS-DELETED (ROW-IDX)
041400         AND NOT CELL-IS-NULL (ROW-IDX, CELL-IDX)
041500         ADD CELL-NUMERIC-VALUE (ROW-IDX, CELL-IDX) TO WS-STAT-SUM
041600     END-IF.
041700 4211-EXIT.
041800     EXIT.
041900*---------------------------------------------------------------*
042000 4220-FILL-MEDIAN.
042100*---------------------------------------------------------------*
042200     PERFORM 9101-BUILD-VALUE-TABLE THRU 9101-EXIT.
042300     MOVE .5 TO WS-STAT-PCT-TARGET.
042400     PERFORM 9105-COMPUTE-PERCENTILE THRU 9105-EXIT.
042500     MOVE WS-STAT-PERCENTILE-RESULT TO WS-NUM-RESULT.
042600     PERFORM 4280-FILL-NUMERIC-NULLS-IN-COLUMN THRU 4280-EXIT.
042700 4220-EXIT.
042800     EXIT.
042900*---------------------------------------------------------------*
043000*    MODE - THE MOST FREQUENT NON-NULL VALUE IN THE COLUMN,      *
043100*    COMPARED AS TEXT SO IT WORKS FOR NUMBER OR TEXT COLUMNS     *
043200*    ALIKE.  TIES GO TO WHICHEVER VALUE WAS SEEN FIRST.          *
043300*---------------------------------------------------------------*
043400 4230-FILL-MODE.
043500*---------------------------------------------------------------*
043600     MOVE 0 TO WS-MODE-BEST-COUNT.
043700     MOVE 0 TO WS-MODE-BEST-INDEX.
043800     PERFORM 4231-COUNT-VALUE-FREQUENCY THRU 4231-EXIT
043900         VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-ROW-COUNT.
044000     SET CELL-IDX TO COL-IDX.
044100     IF WS-MODE-BEST-INDEX > 0
044200         SET ROW-IDX TO WS-MODE-BEST-INDEX
044300         MOVE CELL-VALUE (ROW-IDX, CELL-IDX) TO WS-CELL-WORK-AREA
044400     ELSE
044500         MOVE SPACES TO WS-CELL-WORK-AREA
044600     END-IF.
044700     PERFORM 4232-FILL-ONE-CELL-TEXT THRU 4232-EXIT
044800         VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-ROW-COUNT.
044900 4230-EXIT.
045000     EXIT.
045100*---------------------------------------------------------------*
045200 4231-COUNT-VALUE-FREQUENCY.
045300*---------------------------------------------------------------*
045400     SET CELL-IDX TO COL-IDX.
045500     IF NOT ROW-IS-DELETED (ROW-IDX)
045600         AND NOT CELL-IS-NULL (ROW-IDX, CELL-IDX)
045700         MOVE 0 TO WS-SUB-3
045800         PERFORM 4233-COUNT-MATCHES-FOR-ROW THRU 4233-EXIT
045900             VARYING WS-SUB-1 FROM 1 BY 1
046000             UNTIL WS-SUB-1 > WS-ROW-COUNT
046100         IF WS-SUB-3 > WS-MODE-BEST-COUNT
046200             MOVE WS-SUB-3 TO WS-MODE-BEST-COUNT
046300             SET WS-MODE-BEST-INDEX TO ROW-IDX
046400         ELSE
046500             IF WS-SUB-3 = WS-MODE-BEST-COUNT
046600                 AND WS-MODE-BEST-COUNT > 0
046700                 PERFORM 4234-COMPARE-FOR-TIE-BREAK THRU 4234-EXIT
046800             END-IF
046900         END-IF
047000     END-IF.
047100 4231-EXIT.
047200     EXIT.
047300*---------------------------------------------------------------*
047400*    TWO VALUES TIED FOR MOST FREQUENT - THE SMALLER NUMERIC     *
047500*    VALUE WINS WHEN BOTH SIDES PARSE AS A NUMBER, OTHERWISE     *
047600*    THE LEXICALLY-FIRST TEXT VALUE WINS.                        *
047700*---------------------------------------------------------------*
047800 4234-COMPARE-FOR-TIE-BREAK.
047900*---------------------------------------------------------------*
048000     MOVE CELL-VALUE (ROW-IDX, CELL-IDX) TO WS-CELL-WORK-AREA.
048100     PERFORM 8105-TEST-VALUE-NUMERIC THRU 8105-EXIT.
048200     MOVE WS-CELL-IS-NUMERIC-FLAG TO WS-TIE-CAND-NUMERIC-FLAG.
048300     MOVE WS-NUM-RESULT TO WS-TIE-CAND-VALUE.
048400     MOVE CELL-VALUE (WS-MODE-BEST-INDEX, CELL-IDX)
048500         TO WS-CELL-WORK-AREA.
048600     PERFORM 8105-TEST-VALUE-NUMERIC THRU 8105-EXIT.
048700     MOVE WS-CELL-IS-NUMERIC-FLAG TO WS-TIE-BEST-NUMERIC-FLAG.
048800     MOVE WS-NUM-RESULT TO WS-TIE-BEST-VALUE.
048900     IF WS-TIE-CAND-IS-NUMERIC AND WS-TIE-BEST-IS-NUMERIC
049000         IF WS-TIE-CAND-VALUE < WS-TIE-BEST-VALUE
049100             SET WS-MODE-BEST-INDEX TO ROW-IDX
049200         END-IF
049300     ELSE
049400         IF CELL-VALUE (ROW-IDX, CELL-IDX)
049500                 < CELL-VALUE (WS-MODE-BEST-INDEX, CELL-IDX)
049600             SET WS-MODE-BEST-INDEX TO ROW-IDX
049700         END-IF
049800     END-IF.
049900 4234-EXIT.
050000     EXIT.
050100*---------------------------------------------------------------*
050200 4232-FILL-ONE-CELL-TEXT.
050300*---------------------------------------------------------------*
050400     IF NOT ROW-IS-DELETED (ROW-IDX)
050500         AND CELL-IS-NULL (ROW-IDX, CELL-IDX)
050600         MOVE WS-CELL-WORK-AREA TO CELL-VALUE (ROW-IDX, CELL-IDX)
050700         MOVE 'N' TO CELL-NULL-FLAG (ROW-IDX, CELL-IDX)
050800         ADD 1 TO COL-NULLS-FILLED (COL-IDX)
050900     END-IF.
051000 4232-EXIT.
051100     EXIT.
051200*---------------------------------------------------------------*
051300 4233-COUNT-MATCHES-FOR-ROW.
051400*---------------------------------------------------------------*
051500     IF NOT ROW-IS-DELETED (WS-SUB-1)
051600         AND NOT CELL-IS-NULL (WS-SUB-1, CELL-IDX)
051700         IF CELL-VALUE (WS-SUB-1, CELL-IDX)
051800                 = CELL-VALUE (ROW-IDX, CELL-IDX)
051900             ADD 1 TO WS-SUB-3
052000         END-IF
052100     END-IF.
052200 4233-EXIT.
052300     EXIT.
052400*---------------------------------------------------------------*
052500 4240-FILL-CONSTANT.
052600*---------------------------------------------------------------*
052700     MOVE OPT-FILL-CONSTANT TO WS-CELL-WORK-AREA.
052800     PERFORM 4232-FILL-ONE-CELL-TEXT THRU 4232-EXIT
052900         VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-ROW-COUNT.
053000 4240-EXIT.
053100     EXIT.
053200*---------------------------------------------------------------*
053300*    A MEAN/MEDIAN COLUMN THAT DID NOT PASS THE ALL-NUMERIC      *
053400*    TEST GETS THE EMPTY-STRING FALLBACK RATHER THAN A NUMBER.   *
053500*---------------------------------------------------------------*
053600 4250-FILL-EMPTY-STRING.
053700*---------------------------------------------------------------*
053800     MOVE SPACES TO WS-CELL-WORK-AREA.
053900     PERFORM 4232-FILL-ONE-CELL-TEXT THRU 4232-EXIT
054000         VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-ROW-COUNT.
054100 4250-EXIT.
054200     EXIT.
054300*---------------------------------------------------------------*
054400*    FILLS EVERY NULL CELL IN THE CURRENT COLUMN WITH THE VALUE  *
054500*    IN WS-NUM-RESULT - SHARED BY THE MEAN AND MEDIAN STRATEGIES *
054600*---------------------------------------------------------------*
054700 4280-FILL-NUMERIC-NULLS-IN-COLUMN.
054800*---------------------------------------------------------------*
054900     SET CELL-IDX TO COL-IDX.
055000     PERFORM 4281-FILL-ONE-CELL-IF-NULL THRU 4281-EXIT
055100         VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-ROW-COUNT.
055200 4280-EXIT.
055300     EXIT.
055400*---------------------------------------------------------------*
055500 4281-FILL-ONE-CELL-IF-NULL.
055600*---------------------------------------------------------------*
055700     IF NOT ROW-IS-DELETED (ROW-IDX)
055800         AND CELL-IS-NULL (ROW-IDX, CELL-IDX)
055900         PERFORM 4290-FORMAT-NUMERIC-CELL THRU 4290-EXIT
056000         MOVE 'N' TO CELL-NULL-FLAG (ROW-IDX, CELL-IDX)
056100         ADD 1 TO COL-NULLS-FILLED (COL-IDX)
056200     END-IF.
056300 4281-EXIT.
056400     EXIT.
056500*---------------------------------------------------------------*
056600*    EDITS WS-NUM-RESULT INTO PRINTABLE FORM AND STORES IT AS    *
056700*    THE CURRENT CELL, KEEPING THE CACHED NUMERIC VALUE CURRENT  *
056800*---------------------------------------------------------------*
056900 4290-FORMAT-NUMERIC-CELL.
057000*---------------------------------------------------------------*
057100     MOVE WS-NUM-RESULT TO CELL-NUMERIC-VALUE (ROW-IDX, CELL-IDX).
057200     MOVE WS-NUM-RESULT TO WS-NUM-EDIT.
057300     MOVE SPACES TO WS-CELL-WORK-AREA.
057400     MOVE WS-NUM-EDIT TO WS-CELL-WORK-AREA.
057500     PERFORM 3120-LEFT-JUSTIFY-CELL THRU 3120-EXIT.
057600     MOVE WS-CELL-WORK-AREA TO CELL-VALUE (ROW-IDX, CELL-IDX).
057700 4290-EXIT.
057800     EXIT.
057900*---------------------------------------------------------------*
058000*    STEP 5 (RULE R4) - DROP ANY ROW WHERE EVERY SURVIVING       *
058100*    COLUMN IS NULL OR BLANK.                                   *
058200*---------------------------------------------------------------*
058300 5000-DROP-BLANK-ROWS.
058400*---------------------------------------------------------------*
058500     PERFORM 5100-CHECK-ONE-ROW-BLANK THRU 5100-EXIT
058600         VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-ROW-COUNT.
058700 5000-EXIT.
058800     EXIT.
058900*---------------------------------------------------------------*
059000 5100-CHECK-ONE-ROW-BLANK.
059100*---------------------------------------------------------------*
059200     IF NOT ROW-IS-DELETED (ROW-IDX)
059300         MOVE 'Y' TO WS-ALL-NULL-FLAG
059400         PERFORM 5110-CHECK-ONE-CELL-BLANK THRU 5110-EXIT
059500             VARYING CELL-IDX FROM 1 BY 1
059600             UNTIL CELL-IDX > WS-COLUMN-COUNT
059700         IF WS-ALL-NULL
059800             MOVE 'Y' TO ROW-DELETED-FLAG (ROW-IDX)
059900             ADD 1 TO RPT-BLANK-ROWS-DROPPED
060000         END-IF
060100     END-IF.
060200 5100-EXIT.
060300     EXIT.
060400*---------------------------------------------------------------*
060500 5110-CHECK-ONE-CELL-BLANK.
060600*---------------------------------------------------------------*
060700     IF NOT COL-IS-DELETED (CELL-IDX)
060800         AND NOT CELL-IS-NULL (ROW-IDX, CELL-IDX)
060900         IF CELL-VALUE (ROW-IDX, CELL-IDX) NOT = SPACES
061000             MOVE 'N' TO WS-ALL-NULL-FLAG
061100         END-IF
061200     END-IF.
061300 5110-EXIT.
061400     EXIT.
061500*---------------------------------------------------------------*
061600*    STEP 6 (RULE R5) - DROP ANY COLUMN WHERE EVERY SURVIVING    *
061700*    ROW IS NULL.  ALSO REFRESHES COL-NON-NULL-COUNT AND         *
061800*    COL-HAS-NULL-FLAG FOR EVERY REMAINING COLUMN.               *
061900*---------------------------------------------------------------*
062000 6000-DROP-BLANK-COLUMNS.
062100*---------------------------------------------------------------*
062200     PERFORM 6100-CHECK-ONE-COLUMN-BLANK THRU 6100-EXIT
062300         VARYING COL-IDX FROM 1 BY 1
062400             UNTIL COL-IDX > WS-COLUMN-COUNT.
062500 6000-EXIT.
062600     EXIT.
062700*---------------------------------------------------------------*
062800 6100-CHECK-ONE-COLUMN-BLANK.
062900*---------------------------------------------------------------*
063000     IF NOT COL-IS-DELETED (COL-IDX)
063100         MOVE 0 TO COL-NON-NULL-COUNT (COL-IDX)
063200         MOVE 'N' TO COL-HAS-NULL-FLAG (COL-IDX)
063300         SET CELL-IDX TO COL-IDX
063400         PERFORM 6110-TALLY-ONE-ROW-FOR-COLUMN THRU 6110-EXIT
063500             VARYING ROW-IDX FROM 1 BY 1
063600             UNTIL ROW-IDX > WS-ROW-COUNT
063700         IF COL-NON-NULL-COUNT (COL-IDX) = 0
063800             MOVE 'Y' TO COL-DELETED-FLAG (COL-IDX)
063900             ADD 1 TO RPT-BLANK-COLS-DROPPED
064000         END-IF
064100     END-IF.
064200 6100-EXIT.
064300     EXIT.
064400*---------------------------------------------------------------*
064500 6110-TALLY-ONE-ROW-FOR-COLUMN.
064600*---------------------------------------------------------------*
064700     IF NOT ROW-IS-DELETED (ROW-IDX)
064800         IF CELL-IS-NULL (ROW-IDX, CELL-IDX)
064900             MOVE 'Y' TO COL-HAS-NULL-FLAG (COL-IDX)
065000         ELSE
065100             ADD 1 TO COL-NON-NULL-COUNT (COL-IDX)
065200         END-IF
065300     END-IF.
065400 6110-EXIT.
065500     EXIT.
065600*---------------------------------------------------------------*
065700*    STEP 7 (RULE R6) - DROP DUPLICATE ROWS, KEEPING THE FIRST   *
065800*    OCCURRENCE.  COMPARES EVERY SURVIVING COLUMN, NULL FLAG     *
065900*    AND ALL, SO A NULL ONLY MATCHES ANOTHER NULL.               *
066000*---------------------------------------------------------------*
066100 7000-DROP-DUPLICATE-ROWS.
066200*---------------------------------------------------------------*
066300     PERFORM 7100-CHECK-ONE-ROW-DUP THRU 7100-EXIT
066400         VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-ROW-COUNT.
066500 7000-EXIT.
066600     EXIT.
066700*---------------------------------------------------------------*
066800 7100-CHECK-ONE-ROW-DUP.
066900*---------------------------------------------------------------*
067000     IF NOT ROW-IS-DELETED (ROW-IDX) AND ROW-IDX > 1
067100         MOVE 'N' TO WS-DUPLICATE-FOUND-FLAG
067200         MOVE 1 TO WS-SUB-1
067300         PERFORM 7110-COMPARE-TO-EARLIER-ROW THRU 7110-EXIT
067400             UNTIL WS-SUB-1 >= ROW-IDX OR WS-DUPLICATE-FOUND
067500         IF WS-DUPLICATE-FOUND
067600             MOVE 'Y' TO ROW-DELETED-FLAG (ROW-IDX)
067700             ADD 1 TO RPT-DUPLICATES-DROPPED
067800         END-IF
067900     END-IF.
068000 7100-EXIT.
068100     EXIT.
068200*---------------------------------------------------------------*
068300 7110-COMPARE-TO-EARLIER-ROW.
068400*---------------------------------------------------------------*
068500     IF NOT ROW-IS-DELETED (WS-SUB-1)
068600         MOVE 'Y' TO WS-CANDIDATE-FLAG
068700         PERFORM 7111-COMPARE-ONE-CELL THRU 7111-EXIT
068800             VARYING CELL-IDX FROM 1 BY 1
068900             UNTIL CELL-IDX > WS-COLUMN-COUNT
069000                 OR NOT WS-COLUMN-IS-CANDIDATE
069100         IF WS-COLUMN-IS-CANDIDATE
069200             MOVE 'Y' TO WS-DUPLICATE-FOUND-FLAG
069300         END-IF
069400     END-IF.
069500     ADD 1 TO WS-SUB-1.
069600 7110-EXIT.
069700     EXIT.
069800*---------------------------------------------------------------*
069900 7111-COMPARE-ONE-CELL.
070000*---------------------------------------------------------------*
070100     IF NOT COL-IS-DELETED (CELL-IDX)
070200         IF CELL-NULL-FLAG (ROW-IDX, CELL-IDX)
070300                 NOT = CELL-NULL-FLAG (WS-SUB-1, CELL-IDX)
070400             MOVE 'N' TO WS-CANDIDATE-FLAG
070500         ELSE
070600             IF CELL-VALUE (ROW-IDX, CELL-IDX)
070700                     NOT = CELL-VALUE (WS-SUB-1, CELL-IDX)
070800                 MOVE 'N' TO WS-CANDIDATE-FLAG
070900             END-IF
071000         END-IF
071100     END-IF.
071200 7111-EXIT.
071300     EXIT.
071400*---------------------------------------------------------------*
071500*    STEP 8 (RULE R7) - TYPE INFERENCE.  A COLUMN THAT IS AT     *
071600*    LEAST 90 PERCENT NUMERIC IS RETYPED NUMERIC.  OTHERWISE, A  *
071700*    COLUMN THAT MEETS THE OPTIONS-CARD DATE THRESHOLD IS        *
071800*    RETYPED DATE AND EVERY CELL IS NORMALIZED TO YYYY-MM-DD.    *
071900*    EVERYTHING ELSE STAYS TEXT.                                *
072000*---------------------------------------------------------------*
072100 8000-INFER-COLUMN-TYPES.
072200*---------------------------------------------------------------*
072300     PERFORM 8010-INFER-ONE-COLUMN THRU 8010-EXIT
072400         VARYING COL-IDX FROM 1 BY 1
072500             UNTIL COL-IDX > WS-COLUMN-COUNT.
072600 8000-EXIT.
072700     EXIT.
072800*---------------------------------------------------------------*
072900 8010-INFER-ONE-COLUMN.
073000*---------------------------------------------------------------*
073100     IF COL-IS-DELETED (COL-IDX)
073200         GO TO 8010-EXIT
073300     END-IF.
073400     PERFORM 8100-TEST-COLUMN-NUMERIC THRU 8100-EXIT.
073500     IF WS-COLUMN-IS-CANDIDATE
073600         IF NOT COL-TYPE-IS-NUMERIC (COL-IDX)
073700             MOVE 'Y' TO COL-TYPE-CHANGED-FLAG (COL-IDX)
073800         END-IF
073900         MOVE 'N' TO COL-TYPE-CODE (COL-IDX)
074000         GO TO 8010-EXIT
074100     END-IF.
074200     PERFORM 8200-TEST-COLUMN-DATE THRU 8200-EXIT.
074300     IF WS-COLUMN-IS-CANDIDATE
074400         IF NOT COL-TYPE-IS-DATE (COL-IDX)
074500             MOVE 'Y' TO COL-TYPE-CHANGED-FLAG (COL-IDX)
074600         END-IF
074700         MOVE 'D' TO COL-TYPE-CODE (COL-IDX)
074800         PERFORM 8220-NORMALIZE-DATE-COLUMN THRU 8220-EXIT
074900     END-IF.
075000 8010-EXIT.
075100     EXIT.
075200*---------------------------------------------------------------*
075300*    TESTS THE CURRENT COLUMN (COL-IDX) FOR THE 90-PERCENT       *
075400*    NUMERIC RULE - NUMERIC-CELL-COUNT OVER THE FULL ROW COUNT,  *
075500*    NULLS INCLUDED IN THE DENOMINATOR, NOT JUST OVER THE        *
075600*    NON-NULL CELLS.                                             *
075700*---------------------------------------------------------------*
075800 8100-TEST-COLUMN-NUMERIC.
075900*---------------------------------------------------------------*
076000     MOVE 0 TO WS-NUMERIC-CELL-COUNT.
076100     MOVE 0 TO WS-PARSED-CELL-COUNT.
076200     SET CELL-IDX TO COL-IDX.
076300     PERFORM 8101-TEST-NUMERIC-IN-ROW THRU 8101-EXIT
076400         VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-ROW-COUNT.
076500     MOVE 'N' TO WS-CANDIDATE-FLAG.
076600     IF WS-ROW-COUNT > 0
076700         COMPUTE WS-STAT-FRACTION =
076800             WS-NUMERIC-CELL-COUNT / WS-ROW-COUNT
076900         IF WS-STAT-FRACTION >= .90
077000             MOVE 'Y' TO WS-CANDIDATE-FLAG
077100         END-IF
077200     END-IF.
077300 8100-EXIT.
077400     EXIT.
077500*---------------------------------------------------------------*
077600 8101-TEST-NUMERIC-IN-ROW.
077700*---------------------------------------------------------------*
077800     SET CELL-IDX TO COL-IDX.
077900     IF NOT ROW-IS-DELETED (ROW-IDX)
078000         AND NOT CELL-IS-NULL (ROW-IDX, CELL-IDX)
078100         ADD 1 TO WS-PARSED-CELL-COUNT
078200         MOVE CELL-VALUE (ROW-IDX, CELL-IDX) TO WS-CELL-WORK-AREA
078300         PERFORM 8105-TEST-VALUE-NUMERIC THRU 8105-EXIT
078400         IF WS-CELL-IS-NUMERIC
078500             ADD 1 TO WS-NUMERIC-CELL-COUNT
078600             MOVE WS-NUM-RESULT
078700                 TO CELL-NUMERIC-VALUE (ROW-IDX, CELL-IDX)
078800         END-IF
078900     END-IF.
079000 8101-EXIT.
079100     EXIT.
079200*---------------------------------------------------------------*
079300*    PARSES WS-CELL-WORK-AREA (ALREADY LEFT-JUSTIFIED) AS A      *
079400*    SIGNED, UP-TO-FOUR-DECIMAL NUMBER.  NO SUCH THING AS        *
079500*    FUNCTION NUMVAL ON THIS COMPILER, SO IT IS DONE BY HAND     *
079600*    WITH UNSTRING AND THE NUMERIC CLASS TEST.                   *
079700*---------------------------------------------------------------*
079800 8105-TEST-VALUE-NUMERIC.
079900*---------------------------------------------------------------*
080000     MOVE 'N' TO WS-CELL-IS-NUMERIC-FLAG.
080100     MOVE SPACES TO WS-NUM-INT-PART.
080200     MOVE SPACES TO WS-NUM-FRAC-PART.
080300     MOVE SPACE  TO WS-NUM-SIGN.
080400     MOVE 0 TO WS-NUM-INT-VALUE.
080500     MOVE 0 TO WS-NUM-FRAC-VALUE.
080600     MOVE 0 TO WS-NUM-RESULT.
080700     IF WS-CELL-WORK-AREA = SPACES
080800         GO TO 8105-EXIT
080900     END-IF.
081000     IF WS-CELL-WORK-AREA (1:1) = '-'
081100         MOVE '-' TO WS-NUM-SIGN
081200         MOVE WS-CELL-WORK-AREA (2:29) TO WS-CELL-WORK-AREA
081300     END-IF.
081400     UNSTRING WS-CELL-WORK-AREA DELIMITED BY '.'
081500         INTO WS-NUM-INT-PART WS-NUM-FRAC-PART.
081600     IF WS-NUM-INT-PART = SPACES
081700         GO TO 8105-EXIT
081800     END-IF.
081900     IF WS-NUM-INT-PART NOT NUMERIC
082000         GO TO 8105-EXIT
082100     END-IF.
082200     IF WS-NUM-FRAC-PART NOT = SPACES
082300         AND WS-NUM-FRAC-PART NOT NUMERIC
082400         GO TO 8105-EXIT
082500     END-IF.
082600     MOVE WS-NUM-INT-PART TO WS-NUM-INT-VALUE.
082700     IF WS-NUM-FRAC-PART = SPACES
082800         MOVE 0 TO WS-NUM-FRAC-VALUE
082900     ELSE
083000         INSPECT WS-NUM-FRAC-PART REPLACING TRAILING SPACE BY '0'
083100         MOVE WS-NUM-FRAC-PART TO WS-NUM-FRAC-VALUE
083200     END-IF.
083300     COMPUTE WS-NUM-RESULT =
083400         WS-NUM-INT-VALUE + (WS-NUM-FRAC-VALUE / 10000).
083500     IF WS-NUM-SIGN = '-'
083600         COMPUTE WS-NUM-RESULT = WS-NUM-RESULT * -1
083700     END-IF.
083800     MOVE 'Y' TO WS-CELL-IS-NUMERIC-FLAG.
083900 8105-EXIT.
084000     EXIT.
084100*---------------------------------------------------------------*
084200*    TESTS THE CURRENT COLUMN FOR THE OPTIONS-CARD DATE          *
084300*    THRESHOLD.  TWO STAGES, BOTH REQUIRED BY THE DQ-1140        *
084400*    REQUEST WRITE-UP - FIRST A CHEAP "DATE-LIKE" LOOK AT EACH   *
084500*    NON-NULL CELL (DOES IT HAVE A SEPARATOR OR A RUN OF         *
084600*    LETTERS), THEN, ONLY IF ENOUGH CELLS LOOK DATE-LIKE, THE    *
084700*    REAL PARSE ATTEMPT AGAINST THE FULL ROW COUNT.              *
084800*---------------------------------------------------------------*
084900 8200-TEST-COLUMN-DATE.
085000*---------------------------------------------------------------*
085100     MOVE 0 TO WS-DATELIKE-CELL-COUNT.
085200     MOVE 0 TO WS-PARSED-CELL-COUNT.
085300     SET CELL-IDX TO COL-IDX.
085400     PERFORM 8201-TEST-DATELIKE-IN-ROW THRU 8201-EXIT
085500         VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-ROW-COUNT.
085600     MOVE 'N' TO WS-CANDIDATE-FLAG.
085700     IF WS-PARSED-CELL-COUNT > 0
085800         COMPUTE WS-STAT-FRACTION =
085900             WS-DATELIKE-CELL-COUNT / WS-PARSED-CELL-COUNT
086000         IF WS-STAT-FRACTION >= OPT-DATE-THRESH
086100             MOVE 0 TO WS-DATELIKE-CELL-COUNT
086200             PERFORM 8202-TEST-DATE-PARSE-IN-ROW THRU 8202-EXIT
086300                 VARYING ROW-IDX FROM 1 BY 1
086400                 UNTIL ROW-IDX > WS-ROW-COUNT
086500             COMPUTE WS-STAT-FRACTION =
086600                 WS-DATELIKE-CELL-COUNT / WS-ROW-COUNT
086700             IF WS-STAT-FRACTION >= OPT-DATE-THRESH
086800                 MOVE 'Y' TO WS-CANDIDATE-FLAG
086900             END-IF
087000         END-IF
087100     END-IF.
087200 8200-EXIT.
087300     EXIT.
087400*---------------------------------------------------------------*
087500 8201-TEST-DATELIKE-IN-ROW.
087600*---------------------------------------------------------------*
087700     SET CELL-IDX TO COL-IDX.
087800     IF NOT ROW-IS-DELETED (ROW-IDX)
087900         AND NOT CELL-IS-NULL (ROW-IDX, CELL-IDX)
088000         ADD 1 TO WS-PARSED-CELL-COUNT
088100         MOVE CELL-VALUE (ROW-IDX, CELL-IDX) TO WS-CELL-WORK-AREA
088200         PERFORM 8206-TEST-CELL-DATELIKE THRU 8206-EXIT
088300         IF WS-CELL-IS-DATELIKE
088400             ADD 1 TO WS-DATELIKE-CELL-COUNT
088500         END-IF
088600     END-IF.
088700 8201-EXIT.
088800     EXIT.
088900*---------------------------------------------------------------*
089000*    A CELL IS "DATE-LIKE" WHEN IT CARRIES A '/' '-' OR '.'      *
089100*    SEPARATOR, OR A RUN OF THREE OR MORE LETTERS (A MONTH       *
089200*    ABBREVIATION), ANYWHERE IN THE CELL.                        *
089300*---------------------------------------------------------------*
089400 8206-TEST-CELL-DATELIKE.
089500*---------------------------------------------------------------*
089600     MOVE 'N' TO WS-CELL-IS-DATELIKE-FLAG.
089700     MOVE 0 TO WS-LETTER-COUNT.
089800     PERFORM 8207-SCAN-ONE-CHARACTER THRU 8207-EXIT
089900         VARYING WS-SUB-1 FROM 1 BY 1
090000         UNTIL WS-SUB-1 > 30 OR WS-CELL-IS-DATELIKE.
090100 8206-EXIT.
090200     EXIT.
090300*---------------------------------------------------------------*
090400 8207-SCAN-ONE-CHARACTER.
090500*---------------------------------------------------------------*
090600     MOVE WS-CELL-WORK-AREA (WS-SUB-1:1) TO WS-ONE-CHARACTER.
090700     EVALUATE TRUE
090800         WHEN WS-ONE-CHARACTER = '/' OR '-' OR '.'
090900             MOVE 'Y' TO WS-CELL-IS-DATELIKE-FLAG
091000         WHEN (WS-ONE-CHARACTER >= 'A' AND
091100               WS-ONE-CHARACTER <= 'Z')
091200           OR (WS-ONE-CHARACTER >= 'a' AND
091300               WS-ONE-CHARACTER <= 'z')
091400             ADD 1 TO WS-LETTER-COUNT
091500             IF WS-LETTER-COUNT >= 3
091600                 MOVE 'Y' TO WS-CELL-IS-DATELIKE-FLAG
091700             END-IF
091800         WHEN OTHER
091900             MOVE 0 TO WS-LETTER-COUNT
092000     END-EVALUATE.
092100 8207-EXIT.
092200     EXIT.
092300*---------------------------------------------------------------*
092400 8202-TEST-DATE-PARSE-IN-ROW.
092500*---------------------------------------------------------------*
092600     SET CELL-IDX TO COL-IDX.
092700     IF NOT ROW-IS-DELETED (ROW-IDX)
092800         AND NOT CELL-IS-NULL (ROW-IDX, CELL-IDX)
092900         MOVE CELL-VALUE (ROW-IDX, CELL-IDX) TO WS-DATE-PARSE-AREA
093000         PERFORM 8210-PARSE-ONE-DATE-CELL THRU 8210-EXIT
093100         IF WS-DATE-PARSED-OK
093200             ADD 1 TO WS-DATELIKE-CELL-COUNT
093300         END-IF
093400     END-IF.
093500 8202-EXIT.
093600     EXIT.
093700*---------------------------------------------------------------*
093800*    TRIES EACH OF THE FOUR ACCEPTED DATE LAYOUTS IN TURN -      *
093900*    YYYY-MM-DD, MM/DD/YYYY, MM-DD-YYYY, THEN DD-MON-YYYY -      *
094000*    AGAINST WS-DATE-PARSE-AREA AND, IF ONE FITS, LEAVES THE     *
094100*    ANSWER IN WS-DATE-NORMALIZED AS YYYY-MM-DD.                 *
094200*---------------------------------------------------------------*
094300 8210-PARSE-ONE-DATE-CELL.
094400*---------------------------------------------------------------*
094500     MOVE 'N' TO WS-DATE-PARSED-FLAG.
094600     IF WS-YMD-YYYY IS NUMERIC AND WS-YMD-MM IS NUMERIC
094700             AND WS-YMD-DD IS NUMERIC
094800         AND (WS-YMD-SEP-1 = '-' OR WS-YMD-SEP-1 = '/')
094900         AND (WS-YMD-SEP-2 = '-' OR WS-YMD-SEP-2 = '/')
095000         MOVE WS-YMD-YYYY TO WS-NORM-YYYY
095100         MOVE WS-YMD-MM   TO WS-NORM-MM
095200         MOVE WS-YMD-DD   TO WS-NORM-DD
095300         MOVE 'Y' TO WS-DATE-PARSED-FLAG
095400     ELSE
095500         IF WS-MDY-MM IS NUMERIC AND WS-MDY-DD IS NUMERIC
095600                 AND WS-MDY-YYYY IS NUMERIC
095700             AND (WS-MDY-SEP-1 = '-' OR WS-MDY-SEP-1 = '/')
095800             AND (WS-MDY-SEP-2 = '-' OR WS-MDY-SEP-2 = '/')
095900             MOVE WS-MDY-YYYY TO WS-NORM-YYYY
096000             MOVE WS-MDY-MM   TO WS-NORM-MM
096100             MOVE WS-MDY-DD   TO WS-NORM-DD
096200             MOVE 'Y' TO WS-DATE-PARSED-FLAG
096300         ELSE
096400             PERFORM 8211-TRY-DMON-FORMAT THRU 8211-EXIT
096500         END-IF
096600     END-IF.
096700 8210-EXIT.
096800     EXIT.
096900*---------------------------------------------------------------*
097000 8211-TRY-DMON-FORMAT.
097100*---------------------------------------------------------------*
097200     INSPECT WS-DMON-MON CONVERTING
097300         'abcdefghijklmnopqrstuvwxyz' TO
097400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
097500     IF WS-DMON-DD IS NUMERIC AND WS-DMON-YYYY IS NUMERIC
097600         AND (WS-DMON-SEP-1 = '-' OR WS-DMON-SEP-1 = '/')
097700         AND (WS-DMON-SEP-2 = '-' OR WS-DMON-SEP-2 = '/')
097800         PERFORM 8212-MATCH-ONE-MONTH-NAME THRU 8212-EXIT
097900             VARYING MON-IDX FROM 1 BY 1
098000             UNTIL MON-IDX > 12 OR WS-DATE-PARSED-OK
098100     END-IF.
098200 8211-EXIT.
098300     EXIT.
098400*---------------------------------------------------------------*
098500 8212-MATCH-ONE-MONTH-NAME.
098600*---------------------------------------------------------------*
098700     IF WS-DMON-MON = WS-MONTH-NAME (MON-IDX)
098800         MOVE WS-DMON-YYYY TO WS-NORM-YYYY
098900         MOVE WS-MONTH-NUMBER (MON-IDX) TO WS-NORM-MM
099000         MOVE WS-DMON-DD TO WS-NORM-DD
099100         MOVE 'Y' TO WS-DATE-PARSED-FLAG
099200     END-IF.
099300 8212-EXIT.
099400     EXIT.
099500*---------------------------------------------------------------*
099600 8220-NORMALIZE-DATE-COLUMN.
099700*---------------------------------------------------------------*
099800     SET CELL-IDX TO COL-IDX.
099900     PERFORM 8221-NORMALIZE-ONE-DATE-CELL THRU 8221-EXIT
100000         VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-ROW-COUNT.
100100 8220-EXIT.
100200     EXIT.
100300*---------------------------------------------------------------*
100400 8221-NORMALIZE-ONE-DATE-CELL.
100500*---------------------------------------------------------------*
100600     IF NOT ROW-IS-DELETED (ROW-IDX)
100700         AND NOT CELL-IS-NULL (ROW-IDX, CELL-IDX)
100800         MOVE CELL-VALUE (ROW-IDX, CELL-IDX) TO WS-DATE-PARSE-AREA
100900         PERFORM 8210-PARSE-ONE-DATE-CELL THRU 8210-EXIT
101000         IF WS-DATE-PARSED-OK
101100             MOVE WS-DATE-NORMALIZED
101200                 TO CELL-VALUE (ROW-IDX, CELL-IDX)
101300         END-IF
101400     END-IF.
101500 8221-EXIT.
101600     EXIT.
101700*---------------------------------------------------------------*
101800*    STEP 9 (RULE R8) - OUTLIER DETECTION.  RUNS AGAINST EVERY   *
101900*    NUMERIC, NON-IDENTIFIER COLUMN, BY EITHER THE IQR METHOD    *
102000*    OR THE Z-SCORE METHOD, AND OPTIONALLY DROPS THE FLAGGED     *
102100*    ROWS.                                                      *
102200*---------------------------------------------------------------*
102300 9000-DETECT-OUTLIERS.
102400*---------------------------------------------------------------*
102500     PERFORM 9010-FLAG-IDENTIFIER-COLUMNS THRU 9010-EXIT.
102600     PERFORM 9020-DETECT-ONE-COLUMN THRU 9020-EXIT
102700         VARYING COL-IDX FROM 1 BY 1
102800             UNTIL COL-IDX > WS-COLUMN-COUNT.
102900     IF OPT-OUTLIER-ACTION-DROP
103000         PERFORM 9300-REMOVE-FLAGGED-ROWS THRU 9300-EXIT
103100     END-IF.
103200 9000-EXIT.
103300     EXIT.
103400*---------------------------------------------------------------*
103500*    A COLUMN IS TREATED AS AN IDENTIFIER, AND SKIPPED BY THE    *
103600*    OUTLIER STEP, WHEN ITS NAME IS EXACTLY "ID", ENDS IN "_ID"  *
103700*    OR STARTS WITH "ID_" - CASE-INSENSITIVE.                   *
103800*---------------------------------------------------------------*
103900 9010-FLAG-IDENTIFIER-COLUMNS.
104000*---------------------------------------------------------------*
104100     PERFORM 9011-FLAG-ONE-COLUMN THRU 9011-EXIT
104200         VARYING COL-IDX FROM 1 BY 1
104300             UNTIL COL-IDX > WS-COLUMN-COUNT.
104400 9010-EXIT.
104500     EXIT.
104600*---------------------------------------------------------------*
104700 9011-FLAG-ONE-COLUMN.
104800*---------------------------------------------------------------*
104900     IF COL-IS-DELETED (COL-IDX)
105000         GO TO 9011-EXIT
105100     END-IF.
105200     MOVE COL-NAME (COL-IDX) TO WS-NAME-WORK-AREA.
105300     INSPECT WS-NAME-WORK-AREA CONVERTING
105400         'abcdefghijklmnopqrstuvwxyz' TO
105500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
105600     MOVE 'N' TO COL-IDENTIFIER-FLAG (COL-IDX).
105700     MOVE 0 TO WS-SUB-2.
105800     PERFORM 2105-FIND-LAST-NONSPACE THRU 2105-EXIT
105900         VARYING WS-SUB-1 FROM 30 BY -1
106000         UNTIL WS-SUB-1 < 1 OR WS-SUB-2 NOT = 0.
106100     IF WS-SUB-2 = 0
106200         GO TO 9011-EXIT
106300     END-IF.
106400     IF WS-SUB-2 = 2 AND WS-NAME-WORK-AREA (1:2) = 'ID'
106500         MOVE 'Y' TO COL-IDENTIFIER-FLAG (COL-IDX)
106600         GO TO 9011-EXIT
106700     END-IF.
106800     IF WS-SUB-2 >= 3
106900         COMPUTE WS-SUB-3 = WS-SUB-2 - 2
107000         IF WS-NAME-WORK-AREA (WS-SUB-3:3) = '_ID'
107100             MOVE 'Y' TO COL-IDENTIFIER-FLAG (COL-IDX)
107200             GO TO 9011-EXIT
107300         END-IF
107400         IF WS-NAME-WORK-AREA (1:3) = 'ID_'
107500             MOVE 'Y' TO COL-IDENTIFIER-FLAG (COL-IDX)
107600         END-IF
107700     END-IF.
107800 9011-EXIT.
107900     EXIT.
108000*---------------------------------------------------------------*
108100 9020-DETECT-ONE-COLUMN.
108200*---------------------------------------------------------------*
108300     IF COL-IS-DELETED (COL-IDX) OR COL-IS-IDENTIFIER (COL-IDX)
108400         GO TO 9020-EXIT
108500     END-IF.
108600     IF NOT COL-TYPE-IS-NUMERIC (COL-IDX)
108700         GO TO 9020-EXIT
108800     END-IF.
108900     EVALUATE TRUE
109000         WHEN OPT-OUTLIER-METHOD-IQR
109100             PERFORM 9100-COMPUTE-IQR-FLAGS THRU 9100-EXIT
109200         WHEN OPT-OUTLIER-METHOD-ZSCORE
109300             PERFORM 9200-COMPUTE-ZSCORE-FLAGS THRU 9200-EXIT
109400         WHEN OTHER
109500             CONTINUE
109600     END-EVALUATE.
109650     MOVE 'Y' TO COL-OUTLIER-EVAL-FLAG (COL-IDX).
109700     IF COL-OUTLIER-COUNT (COL-IDX) > 0
109800         MOVE 'Y' TO COL-OUTLIER-FLAG (COL-IDX)
109900     END-IF.
109950     IF WS-ROW-COUNT > 0
110000         COMPUTE COL-OUTLIER-PERCENT (COL-IDX) ROUNDED =
110100             COL-OUTLIER-COUNT (COL-IDX)
110200                 / WS-ROW-COUNT
110300     END-IF.
110500 9020-EXIT.
110600     EXIT.
110700*---------------------------------------------------------------*
110800*    IQR METHOD - Q3 MINUS Q1 GIVES THE INTERQUARTILE RANGE.     *
110900*    A CELL OUTSIDE Q1 MINUS (THRESH TIMES IQR) THROUGH Q3       *
111000*    PLUS (THRESH TIMES IQR) IS FLAGGED.                         *
111100*---------------------------------------------------------------*
111200 9100-COMPUTE-IQR-FLAGS.
111300*---------------------------------------------------------------*
111400     PERFORM 9101-BUILD-VALUE-TABLE THRU 9101-EXIT.
111500     IF WS-VALUE-COUNT > 0
111600         MOVE .25 TO WS-STAT-PCT-TARGET
111700         PERFORM 9105-COMPUTE-PERCENTILE THRU 9105-EXIT
111800         MOVE WS-STAT-PERCENTILE-RESULT TO WS-STAT-Q1
111900         MOVE .75 TO WS-STAT-PCT-TARGET
112000         PERFORM 9105-COMPUTE-PERCENTILE THRU 9105-EXIT
112100         MOVE WS-STAT-PERCENTILE-RESULT TO WS-STAT-Q3
112200         COMPUTE WS-STAT-IQR = WS-STAT-Q3 - WS-STAT-Q1
112300         COMPUTE WS-STAT-LOWER-BOUND =
112400             WS-STAT-Q1 - (OPT-OUTLIER-THRESH * WS-STAT-IQR)
112500         COMPUTE WS-STAT-UPPER-BOUND =
112600             WS-STAT-Q3 + (OPT-OUTLIER-THRESH * WS-STAT-IQR)
112700         SET CELL-IDX TO COL-IDX
112800         PERFORM 9110-FLAG-IQR-ONE-ROW THRU 9110-EXIT
112900             VARYING ROW-IDX FROM 1 BY 1
113000                 UNTIL ROW-IDX > WS-ROW-COUNT
113100     END-IF.
113200 9100-EXIT.
113300     EXIT.
113400*---------------------------------------------------------------*
113500*    BUILDS A SORTED LIST OF THE CURRENT COLUMN'S NON-NULL       *
113600*    NUMERIC VALUES - USED BY THE IQR, Z-SCORE AND MEDIAN STEPS  *
113700*---------------------------------------------------------------*
113800 9101-BUILD-VALUE-TABLE.
113900*---------------------------------------------------------------*
114000     MOVE 0 TO WS-VALUE-COUNT.
114100     SET CELL-IDX TO COL-IDX.
114200     PERFORM 9102-COLLECT-ONE-VALUE THRU 9102-EXIT
114300         VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-ROW-COUNT.
114400 9101-EXIT.
114500     EXIT.
114600*---------------------------------------------------------------*
114700 9102-COLLECT-ONE-VALUE.
114800*---------------------------------------------------------------*
114900     IF NOT ROW-IS-DELETED (ROW-IDX)
115000         AND NOT CELL-IS-NULL (ROW-IDX, CELL-IDX)
115100         ADD 1 TO WS-VALUE-COUNT
115200         MOVE CELL-NUMERIC-VALUE (ROW-IDX, CELL-IDX)
115300             TO WS-WORK-VALUE (WS-VALUE-COUNT)
115400         PERFORM 9103-INSERTION-SORT-NEW-VALUE THRU 9103-EXIT
115500     END-IF.
115600 9102-EXIT.
115700     EXIT.
115800*---------------------------------------------------------------*
115900*    SORTS THE VALUE JUST ADDED INTO PLACE - A PLAIN INSERTION   *
116000*    SORT IS PLENTY FOR A 1000-ROW TABLE AND NEEDS NO SORT       *
116100*    VERB OR SCRATCH FILE.                                      *
116200*---------------------------------------------------------------*
116300 9103-INSERTION-SORT-NEW-VALUE.
116400*---------------------------------------------------------------*
116500     MOVE WS-VALUE-COUNT TO WS-SUB-1.
116600     PERFORM 9104-SWAP-IF-OUT-OF-ORDER THRU 9104-EXIT
116700         UNTIL WS-SUB-1 <= 1.
116800 9103-EXIT.
116900     EXIT.
117000*---------------------------------------------------------------*
117100 9104-SWAP-IF-OUT-OF-ORDER.
117200*---------------------------------------------------------------*
117300     COMPUTE WS-SUB-2 = WS-SUB-1 - 1.
117400     IF WS-WORK-VALUE (WS-SUB-1) < WS-WORK-VALUE (WS-SUB-2)
117500         MOVE WS-WORK-VALUE (WS-SUB-1) TO WS-STAT-LOW-VALUE
117600         MOVE WS-WORK-VALUE (WS-SUB-2) TO WS-WORK-VALUE (WS-SUB-1)
117700         MOVE WS-STAT-LOW-VALUE TO WS-WORK-VALUE (WS-SUB-2)
117800         MOVE WS-SUB-2 TO WS-SUB-1
117900     ELSE
118000         MOVE 1 TO WS-SUB-1
118100     END-IF.
118200 9104-EXIT.
118300     EXIT.
118400*---------------------------------------------------------------*
118500*    LINEAR-INTERPOLATION PERCENTILE OVER THE SORTED VALUE       *
118600*    TABLE - WS-STAT-PCT-TARGET IN, WS-STAT-PERCENTILE-RESULT    *
118700*    OUT.  SAME METHOD FOR Q1, Q3 AND THE FILL-MEDIAN STEP.      *
118800*---------------------------------------------------------------*
118900 9105-COMPUTE-PERCENTILE.
119000*---------------------------------------------------------------*
119100     IF WS-VALUE-COUNT = 0
119200         MOVE 0 TO WS-STAT-PERCENTILE-RESULT
119300         GO TO 9105-EXIT
119400     END-IF.
119500     IF WS-VALUE-COUNT = 1
119600         MOVE WS-WORK-VALUE (1) TO WS-STAT-PERCENTILE-RESULT
119700         GO TO 9105-EXIT
119800     END-IF.
119900     COMPUTE WS-STAT-POSITION =
120000         WS-STAT-PCT-TARGET * (WS-VALUE-COUNT - 1).
120100     MOVE WS-STAT-POSITION TO WS-STAT-POSITION-LOW.
120200     COMPUTE WS-STAT-POSITION-FRACTION =
120300         WS-STAT-POSITION - WS-STAT-POSITION-LOW.
120400     COMPUTE WS-SUB-1 = WS-STAT-POSITION-LOW + 1.
120500     IF WS-SUB-1 >= WS-VALUE-COUNT
120600         MOVE WS-WORK-VALUE (WS-VALUE-COUNT)
120700             TO WS-STAT-PERCENTILE-RESULT
120800     ELSE
120900         COMPUTE WS-SUB-2 = WS-SUB-1 + 1
121000         MOVE WS-WORK-VALUE (WS-SUB-1) TO WS-STAT-LOW-VALUE
121100         MOVE WS-WORK-VALUE (WS-SUB-2) TO WS-STAT-HIGH-VALUE
121200         COMPUTE WS-STAT-PERCENTILE-RESULT =
121300             WS-STAT-LOW-VALUE +
121400             ((WS-STAT-HIGH-VALUE - WS-STAT-LOW-VALUE)
121500                 * WS-STAT-POSITION-FRACTION)
121600     END-IF.
121700 9105-EXIT.
121800     EXIT.
121900*---------------------------------------------------------------*
122000 9110-FLAG-IQR-ONE-ROW.
122100*---------------------------------------------------------------*
122200     IF NOT ROW-IS-DELETED (ROW-IDX)
122300         AND NOT CELL-IS-NULL (ROW-IDX, CELL-IDX)
122400         IF CELL-NUMERIC-VALUE (ROW-IDX, CELL-IDX)
122500                 < WS-STAT-LOWER-BOUND
122600             OR CELL-NUMERIC-VALUE (ROW-IDX, CELL-IDX)
122700                 > WS-STAT-UPPER-BOUND
122800             MOVE 'Y' TO ROW-OUTLIER-FLAG (ROW-IDX)
122900             ADD 1 TO COL-OUTLIER-COUNT (COL-IDX)
123000         END-IF
123100     END-IF.
123200 9110-EXIT.
123300     EXIT.
123400*---------------------------------------------------------------*
123500*    Z-SCORE METHOD - POPULATION MEAN AND STANDARD DEVIATION     *
123600*    OVER THE COLUMN'S NON-NULL VALUES.  A CELL WHOSE ABSOLUTE   *
123700*    Z-SCORE EXCEEDS THE OPTIONS-CARD THRESHOLD IS FLAGGED.      *
123800*---------------------------------------------------------------*
123900 9200-COMPUTE-ZSCORE-FLAGS.
124000*---------------------------------------------------------------*
124100     PERFORM 9101-BUILD-VALUE-TABLE THRU 9101-EXIT.
124200     IF WS-VALUE-COUNT > 0
124300         MOVE 0 TO WS-STAT-SUM
124400         PERFORM 9210-ACCUMULATE-SUM THRU 9210-EXIT
124500             VARYING WS-SUB-1 FROM 1 BY 1
124600             UNTIL WS-SUB-1 > WS-VALUE-COUNT
124700         COMPUTE WS-STAT-MEAN ROUNDED =
124800             WS-STAT-SUM / WS-VALUE-COUNT
124900         MOVE 0 TO WS-STAT-SUM-SQ
125000         PERFORM 9211-ACCUMULATE-SUM-SQ THRU 9211-EXIT
125100             VARYING WS-SUB-1 FROM 1 BY 1
125200             UNTIL WS-SUB-1 > WS-VALUE-COUNT
125300         COMPUTE WS-STAT-VARIANCE ROUNDED =
125400             WS-STAT-SUM-SQ / WS-VALUE-COUNT
125500         PERFORM 9220-COMPUTE-SQUARE-ROOT THRU 9220-EXIT
125600         IF WS-STAT-STD-DEV > 0
125700             SET CELL-IDX TO COL-IDX
125800             PERFORM 9230-FLAG-ZSCORE-ONE-ROW THRU 9230-EXIT
125900                 VARYING ROW-IDX FROM 1 BY 1
126000                 UNTIL ROW-IDX > WS-ROW-COUNT
126100         END-IF
126200     END-IF.
126300 9200-EXIT.
126400     EXIT.
126500*---------------------------------------------------------------*
126600 9210-ACCUMULATE-SUM.
126700*---------------------------------------------------------------*
126800     ADD WS-WORK-VALUE (WS-SUB-1) TO WS-STAT-SUM.
126900 9210-EXIT.
127000     EXIT.
127100*---------------------------------------------------------------*
127200 9211-ACCUMULATE-SUM-SQ.
127300*---------------------------------------------------------------*
127400     COMPUTE WS-STAT-DEVIATION =
127500         WS-WORK-VALUE (WS-SUB-1) - WS-STAT-MEAN.
127600     COMPUTE WS-STAT-DEVIATION =
127700         WS-STAT-DEVIATION * WS-STAT-DEVIATION.
127800     ADD WS-STAT-DEVIATION TO WS-STAT-SUM-SQ.
127900 9211-EXIT.
128000     EXIT.
128100*---------------------------------------------------------------*
128200*    THIS COMPILER HAS NO SQRT VERB, SO STANDARD DEVIATION IS    *
128300*    FOUND BY ITERATING NEWTON'S METHOD 20 TIMES - WAY MORE      *
128400*    THAN ENOUGH TO SETTLE OUT AT FOUR DECIMAL PLACES.           *
128500*---------------------------------------------------------------*
128600 9220-COMPUTE-SQUARE-ROOT.
128700*---------------------------------------------------------------*
128800     IF WS-STAT-VARIANCE <= 0
128900         MOVE 0 TO WS-STAT-STD-DEV
129000     ELSE
129100         MOVE WS-STAT-VARIANCE TO WS-STAT-SQRT-GUESS
129200         PERFORM 9221-NEWTON-ITERATION THRU 9221-EXIT
129300             VARYING WS-SQRT-ITERATION-COUNT FROM 1 BY 1
129400             UNTIL WS-SQRT-ITERATION-COUNT > 20
129500         MOVE WS-STAT-SQRT-GUESS TO WS-STAT-STD-DEV
129600     END-IF.
129700 9220-EXIT.
129800     EXIT.
129900*---------------------------------------------------------------*
130000 9221-NEWTON-ITERATION.
130100*---------------------------------------------------------------*
130200     COMPUTE WS-STAT-SQRT-GUESS ROUNDED =
130300         (WS-STAT-SQRT-GUESS +
130400             (WS-STAT-VARIANCE / WS-STAT-SQRT-GUESS)) / 2.
130500 9221-EXIT.
130600     EXIT.
130700*---------------------------------------------------------------*
130800 9230-FLAG-ZSCORE-ONE-ROW.
130900*---------------------------------------------------------------*
131000     IF NOT ROW-IS-DELETED (ROW-IDX)
131100         AND NOT CELL-IS-NULL (ROW-IDX, CELL-IDX)
131200         COMPUTE WS-STAT-DEVIATION =
131300             CELL-NUMERIC-VALUE (ROW-IDX, CELL-IDX) - WS-STAT-MEAN
131400         COMPUTE WS-STAT-Z-SCORE =
131500             WS-STAT-DEVIATION / WS-STAT-STD-DEV
131600         IF WS-STAT-Z-SCORE < 0
131700             COMPUTE WS-STAT-Z-SCORE = WS-STAT-Z-SCORE * -1
131800         END-IF
131900         IF WS-STAT-Z-SCORE > OPT-OUTLIER-THRESH
132000             MOVE 'Y' TO ROW-OUTLIER-FLAG (ROW-IDX)
132100             ADD 1 TO COL-OUTLIER-COUNT (COL-IDX)
132200         END-IF
132300     END-IF.
132400 9230-EXIT.
132500     EXIT.
132600*---------------------------------------------------------------*
132700*    DROPS EVERY ROW FLAGGED BY EITHER OUTLIER METHOD, WHEN THE  *
132800*    OPTIONS CARD SAYS TO REMOVE RATHER THAN JUST REPORT THEM.   *
132900*---------------------------------------------------------------*
133000 9300-REMOVE-FLAGGED-ROWS.
133100*---------------------------------------------------------------*
133200     PERFORM 9310-REMOVE-ONE-ROW-IF-OUTLIER THRU 9310-EXIT
133300         VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-ROW-COUNT.
133400 9300-EXIT.
133500     EXIT.
133600*---------------------------------------------------------------*
133700 9310-REMOVE-ONE-ROW-IF-OUTLIER.
133800*---------------------------------------------------------------*
133900     IF ROW-IS-OUTLIER (ROW-IDX) AND NOT ROW-IS-DELETED (ROW-IDX)
134000         MOVE 'Y' TO ROW-DELETED-FLAG (ROW-IDX)
134100         ADD 1 TO RPT-OUTLIERS-REMOVED
134200     END-IF.
134300 9310-EXIT.
134400     EXIT.
134500*---------------------------------------------------------------*
134600*    STEP 10 - RECORD THE SHAPE THE TABLE LEAVES IN, AND THE     *
134700*    ROW/COLUMN DELTAS THE REPORT PRINTS AT THE BOTTOM.          *
134800*---------------------------------------------------------------*
134900 9900-RECORD-CLEANED-SHAPE.
135000*---------------------------------------------------------------*
135100     MOVE 0 TO RPT-CLEANED-ROWS.
135200     MOVE 0 TO RPT-CLEANED-COLS.
135300     PERFORM 9910-COUNT-ONE-ROW THRU 9910-EXIT
135400         VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-ROW-COUNT.
135500     PERFORM 9920-COUNT-ONE-COLUMN THRU 9920-EXIT
135600         VARYING COL-IDX FROM 1 BY 1
135700             UNTIL COL-IDX > WS-COLUMN-COUNT.
135800     COMPUTE RPT-ROWS-REMOVED =
135900         RPT-ORIGINAL-ROWS - RPT-CLEANED-ROWS.
136000     COMPUTE RPT-COLS-REMOVED =
136100         RPT-ORIGINAL-COLS - RPT-CLEANED-COLS.
136200 9900-EXIT.
136300     EXIT.
136400*---------------------------------------------------------------*
136500 9910-COUNT-ONE-ROW.
136600*---------------------------------------------------------------*
136700     IF NOT ROW-IS-DELETED (ROW-IDX)
136800         ADD 1 TO RPT-CLEANED-ROWS
136900     END-IF.
137000 9910-EXIT.
137100     EXIT.
137200*---------------------------------------------------------------*
137300 9920-COUNT-ONE-COLUMN.
137400*---------------------------------------------------------------*
137500     IF NOT COL-IS-DELETED (COL-IDX)
137600         ADD 1 TO RPT-CLEANED-COLS
137700     END-IF.
137800 9920-EXIT.
137900     EXIT.
