000100*===============================================================*
000200* COPYBOOK:  TBLTBL
000300* PURPOSE:   THE SHARED IN-MEMORY ROW/COLUMN TABLE FOR THE
000400*            TABULAR DATA-CLEANING BATCH.  BUILT BY TBLCLN FROM
000500*            THE RAW DELIMITED FILE, PASSED BY REFERENCE INTO
000600*            TBLCLR (THE CLEANER) ON THE CALL STATEMENT, AND
000700*            HANDED BACK WITH THE SURVIVING ROWS/COLUMNS FLAGGED
000800*            AND THE REPORT COUNTERS FILLED IN.  ONE OCCURS-
000900*            DEPENDING-ON TABLE, SIZED AT LOAD TIME AND SHARED
001000*            BETWEEN THE READING PROGRAM AND THE CALLED WORKER.
001100*
001600* MAINTENANCE LOG
001700* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001800* --------- ------------  ---------------------------------------
001900* 03/11/24 R HUYNH         CREATED FOR DATA-QUALITY BATCH REWRITE
002000*                          REQUEST DQ-1140.                       DQ-1140 
002100* 03/19/24 R HUYNH         ADDED COL-IDENTIFIER-FLAG FOR THE      DQ-1140 
002200*                          OUTLIER STEP'S ID-COLUMN EXCLUSION,    DQ-1140 
002300*                          REQUEST DQ-1147.                       DQ-1147 
002400* 05/02/24 T OKONKWO       Y2K-STYLE 4-DIGIT YEAR WINDOW REVIEW - DQ-1147
002500*                          NO CHANGE NEEDED, DATE CELLS ARE       DQ-1147
002600*                          ALREADY CARRIED 4-DIGIT.  DQ-1201.     DQ-1201
002650* 08/26/24 T OKONKWO       ADDED COL-OUTLIER-EVAL-FLAG SO THE     DQ-1201
002660*                          REPORT STEP CAN TELL A COLUMN THAT     DQ-1241
002670*                          WAS CHECKED AND FOUND CLEAN FROM ONE   DQ-1241
002680*                          NEVER EVALUATED AT ALL.  DQ-1241.      DQ-1241
002700*===============================================================*
002800*---------------------------------------------------------------*
002900*    CURRENT TABLE SHAPE - MOVES WITH EVERY DROP/ADD STEP        *
003000*---------------------------------------------------------------*
003100 01  WS-COLUMN-COUNT                 PIC S9(03) COMP VALUE 0.
003200 01  WS-ROW-COUNT                    PIC S9(07) COMP VALUE 0.
003300*---------------------------------------------------------------*
003400*    SHAPE AND CHANGE COUNTERS FOR THE CLEANING REPORT           *
003500*---------------------------------------------------------------*
003600 01  WS-SHAPE-COUNTERS.
003700     05  RPT-ORIGINAL-ROWS           PIC 9(07) COMP VALUE 0.
003800     05  RPT-ORIGINAL-COLS           PIC 9(03) COMP VALUE 0.
003900     05  RPT-NULLS-DROPPED           PIC 9(07) COMP VALUE 0.
004000     05  RPT-BLANK-ROWS-DROPPED      PIC 9(07) COMP VALUE 0.
004100     05  RPT-BLANK-COLS-DROPPED      PIC 9(03) COMP VALUE 0.
004200     05  RPT-DUPLICATES-DROPPED      PIC 9(07) COMP VALUE 0.
004300     05  RPT-OUTLIERS-REMOVED        PIC 9(07) COMP VALUE 0.
004400     05  RPT-CLEANED-ROWS            PIC 9(07) COMP VALUE 0.
004500     05  RPT-CLEANED-COLS            PIC 9(03) COMP VALUE 0.
004600     05  RPT-ROWS-REMOVED            PIC S9(07) COMP VALUE 0.
004700     05  RPT-COLS-REMOVED            PIC S9(03) COMP VALUE 0.
004800*---------------------------------------------------------------*
004900*    PER-COLUMN CONTROL TABLE - ONE ENTRY PER SOURCE COLUMN      *
005000*---------------------------------------------------------------*
005100 01  WS-COLUMN-TABLE.
005200     05  COL-ENTRY OCCURS 20 TIMES INDEXED BY COL-IDX.
005300         10  COL-NAME                PIC X(30).
005400         10  COL-ORIGINAL-NAME       PIC X(30).
005500         10  COL-RENAMED-FLAG        PIC X(01) VALUE 'N'.
005600             88  COL-WAS-RENAMED           VALUE 'Y'.
005700         10  COL-TYPE-CODE           PIC X(01) VALUE 'T'.
005800             88  COL-TYPE-IS-TEXT           VALUE 'T'.
005900             88  COL-TYPE-IS-NUMERIC        VALUE 'N'.
006000             88  COL-TYPE-IS-DATE           VALUE 'D'.
006100         10  COL-TYPE-CHANGED-FLAG   PIC X(01) VALUE 'N'.
006200             88  COL-TYPE-WAS-CHANGED       VALUE 'Y'.
006300         10  COL-DELETED-FLAG        PIC X(01) VALUE 'N'.
006400             88  COL-IS-DELETED             VALUE 'Y'.
006500         10  COL-IDENTIFIER-FLAG     PIC X(01) VALUE 'N'.
006600             88  COL-IS-IDENTIFIER          VALUE 'Y'.
006700         10  COL-HAS-NULL-FLAG       PIC X(01) VALUE 'N'.
006800             88  COL-HAS-A-NULL             VALUE 'Y'.
006900         10  COL-NULLS-FILLED        PIC 9(07) COMP VALUE 0.
007000         10  COL-NON-NULL-COUNT      PIC 9(07) COMP VALUE 0.
007100         10  COL-OUTLIER-FLAG        PIC X(01) VALUE 'N'.
007200             88  COL-HAS-OUTLIER-LINE       VALUE 'Y'.
007300         10  COL-OUTLIER-COUNT       PIC 9(07) COMP VALUE 0.
007400         10  COL-OUTLIER-PERCENT     PIC 9V9999 VALUE 0.
007450         10  COL-OUTLIER-EVAL-FLAG   PIC X(01) VALUE 'N'.
007460             88  COL-OUTLIER-WAS-EVAL       VALUE 'Y'.
007470         10  FILLER                  PIC X(03) VALUE SPACES.
007500*---------------------------------------------------------------*
007600*    THE ROW/CELL GRID ITSELF - SIZED AT LOAD TIME               *
007700*---------------------------------------------------------------*
007800 01  WS-ROW-TABLE.
007900     05  ROW-ENTRY OCCURS 1 TO 1000 TIMES
008000             DEPENDING ON WS-ROW-COUNT
008100             INDEXED BY ROW-IDX.
008200         10  ROW-DELETED-FLAG        PIC X(01) VALUE 'N'.
008300             88  ROW-IS-DELETED             VALUE 'Y'.
008400         10  ROW-OUTLIER-FLAG        PIC X(01) VALUE 'N'.
008500             88  ROW-IS-OUTLIER             VALUE 'Y'.
008600         10  ROW-ACTUAL-CELLS        PIC 9(02) COMP VALUE 0.
008700         10  CELL-ENTRY OCCURS 20 TIMES INDEXED BY CELL-IDX.
008800             15  CELL-VALUE          PIC X(30).
008900             15  CELL-NULL-FLAG      PIC X(01) VALUE 'Y'.
009000                 88  CELL-IS-NULL           VALUE 'Y'.
009100             15  CELL-NUMERIC-VALUE  PIC S9(11)V9(04) VALUE 0.
